000100******************************************************************
000200*                                                                *
000300*  COPY:        V20WC04                                         *
000400*                                                                *
000500*  APLICACION:  VALORES Y CUSTODIA - PROCESOS BATCH              *
000600*                                                                *
000700*  CONTENIDO:   LAYOUT DE UNA LINEA DEL ESTADO DE FONDOS         *
000800*               ("STATEMENT OF FUNDS") DEL CORRESPONSAL.  CADA   *
000900*               LINEA TRAE UN CODIGO DE ACTIVIDAD QUE SE TRADUCE *
001000*               A TIPO DE MOVIMIENTO DE PORTAFOLIO EN V20C04B.   *
001100*               USADO COMO ENTRADA (FUNDS-IN) DE V20C04B.        *
001200******************************************************************
001300*    FECHA       INIC  TICKET         DESCRIPCION
001400*    ----------  ----  -------------  ------------------------
001500*    01/06/2009  CZ    SOL-09-0188    CREACION DEL LAYOUT
001600*    14/03/2014  PA    SOL-14-0456    SE AGREGA FND-ASSET-CATEGORY
001700*                                     (DISTINGUIR EFECTIVO DE
001800*                                     TITULO EN LA CONVERSION)
001900******************************************************************
002000     05  FND-ACTIVITY-CODE           PIC X(06).
002100     05  FND-TXN-ID                  PIC X(12).
002200     05  FND-DATE                    PIC 9(08).
002300     05  FND-DATE-R REDEFINES FND-DATE.
002400         10  FND-DATE-CCYY           PIC 9(04).
002500         10  FND-DATE-MM             PIC 9(02).
002600         10  FND-DATE-DD             PIC 9(02).
002700     05  FND-DATE-ALFA REDEFINES FND-DATE
002800                                      PIC X(08).
002900     05  FND-CURRENCY                PIC X(03).
003000     05  FND-ASSET-CATEGORY          PIC X(04).
003100     05  FND-ISIN                    PIC X(12).
003200     05  FND-TRADE-QUANTITY          PIC S9(09)V9(04).
003300     05  FND-TRADE-PRICE             PIC S9(09)V9(04).
003400     05  FND-TRADE-COMMISSION        PIC S9(07)V9(02).
003500     05  FND-TRADE-TAX               PIC S9(07)V9(02).
003600     05  FND-CREDIT                  PIC S9(11)V9(02).
003700     05  FND-DEBIT                   PIC S9(11)V9(02).
003800     05  FILLER                      PIC X(05).
