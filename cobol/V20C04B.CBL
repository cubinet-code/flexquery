000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V20C04B                                             *
000400*                                                                *
000500*  FECHA CREACION: 11/05/1994                                    *
000600*                                                                *
000700*  AUTOR: M. VARGAS                                              *
000800*                                                                *
000900*  APLICACION: VALORES Y CUSTODIA. PROCESOS BATCH.               *
001000*                                                                *
001100*  DESCRIPCION: CONVIERTE LAS POSICIONES ABIERTAS (LOTES) Y EL   *
001200*               ESTADO DE FONDOS DEL CORRESPONSAL A UN FORMATO   *
001300*               NORMALIZADO DE MOVIMIENTOS DE PORTAFOLIO (LAYOUT *
001400*               "PARQET"), TRADUCIENDO CODIGOS DE ACTIVIDAD A    *
001500*               TIPO DE MOVIMIENTO Y ELIMINANDO LOS RENGLONES DE *
001600*               FONDOS QUE YA FUERON CUBIERTOS POR UNA POSICION  *
001700*               (CRUCE POR ID DE TRANSACCION ORIGEN).            *
001800*                                                                *
001900******************************************************************
002000* BITACORA DE CAMBIOS.                                           *
002100* ----------------------------------------------------------     *
002200*    FECHA       INIC  TICKET         DESCRIPCION                *
002300*    ----------  ----  -------------  ------------------------- *
002400*    11/05/1994  MVG   SOL-94-0310    VERSION INICIAL.  UNA SOLA* SOL94031
002500*                                     PASADA SOBRE LAS POSICIO- *
002600*                                     NES ABIERTAS (LOTES), A   *
002700*                                     CINTA HISTORICA DE        *
002800*                                     CUSTODIA.                 *
002900*    30/09/1998  MVG   Y2K-98-0007    FECHA DE APERTURA DE LOTE * Y2K98000
003000*                                     PASA DE AAMMDD A AAAAMMDD.*
003100*    01/06/2009  CZ    SOL-09-0188    REESCRITURA TOTAL: SE     * SOL09018
003200*                                     AGREGA LA PASADA 2 SOBRE  *
003300*                                     EL ESTADO DE FONDOS Y LA  *
003400*                                     SALIDA CAMBIA AL FORMATO  *
003500*                                     NORMALIZADO "PARQET" PARA *
003600*                                     EL CONVERSOR DE PORTAFO-  *
003700*                                     LIO, CON CRUCE POR ID DE  *
003800*                                     TRANSACCION ORIGEN PARA   *
003900*                                     EVITAR DUPLICAR LOTES YA  *
004000*                                     CUBIERTOS.                *
004100*    14/03/2014  PA    SOL-14-0456    SE INCORPORA LA CATEGORIA * SOL14045
004200*                                     DE ACTIVO (FND-ASSET-     *
004300*                                     CATEGORY) PARA DECIDIR SI *
004400*                                     EL RENGLON ES TITULO O    *
004500*                                     EFECTIVO.                 *
004600*    02/09/2016  PA    SOL-16-0204    SE ENDURECE LA VALIDACION * SOL16020
004700*                                     DE FECHA DE FONDOS: SI NO *
004800*                                     SE PUEDE LEER, SE EMITE   *
004900*                                     EL RENGLON CON FECHA EN   *
005000*                                     BLANCO Y UN AVISO, EN VEZ *
005100*                                     DE ABORTAR EL PROCESO.    *
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400*
005500 PROGRAM-ID.    V20C04B.
005600 AUTHOR.        M. VARGAS.
005700 INSTALLATION.  FACTORIA.
005800 DATE-WRITTEN.  11/05/1994.
005900 DATE-COMPILED.
006000 SECURITY.      CONFIDENCIAL - USO INTERNO.
006100******************************************************************
006200*                                                                *
006300*        E N V I R O N M E N T         D I V I S I O N           *
006400*                                                                *
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700*
006800 CONFIGURATION SECTION.
006900*
007000 SPECIAL-NAMES.
007100     CLASS WS-CLASE-FECHA-VALIDA IS '0' THRU '9'.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*
007600     SELECT OPENPOS-IN   ASSIGN TO "OPENPOSI"
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-OPENPOS-IN.
007900*
008000     SELECT FUNDS-IN     ASSIGN TO "FUNDSIN"
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-FUNDS-IN.
008300*
008400     SELECT PARQET-EXTRACT-OUT ASSIGN TO "PARQEXT"
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-PARQET-OUT.
008700******************************************************************
008800*                                                                *
008900*                D A T A            D I V I S I O N              *
009000*                                                                *
009100******************************************************************
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500 FD  OPENPOS-IN
009600     LABEL RECORDS ARE STANDARD.
009700 01  OPENPOS-REC.
009800     COPY V20WC03.
009900*
010000 FD  FUNDS-IN
010100     LABEL RECORDS ARE STANDARD.
010200 01  FUNDSLINE-REC.
010300     COPY V20WC04.
010400*
010500 FD  PARQET-EXTRACT-OUT
010600     LABEL RECORDS ARE STANDARD.
010700 01  PARQET-REC.
010800     COPY V20WC05.
010900******************************************************************
011000*                                                                *
011100*         W O R K I N G   S T O R A G E   S E C T I O N          *
011200*                                                                *
011300******************************************************************
011400 WORKING-STORAGE SECTION.
011500******************************************************************
011600*                  AREA DE STATUS DE ARCHIVOS                    *
011700******************************************************************
011800 01  ST-STATUS-ARCHIVOS.
011900     05  FS-OPENPOS-IN               PIC X(02) VALUE SPACES.
012000     05  FS-OPENPOS-IN-R REDEFINES FS-OPENPOS-IN.
012100         10  FS-OPENPOS-IN-CLASE     PIC X(01).
012200         10  FS-OPENPOS-IN-DET       PIC X(01).
012300     05  FS-FUNDS-IN                 PIC X(02) VALUE SPACES.
012400     05  FS-FUNDS-IN-R REDEFINES FS-FUNDS-IN.
012500         10  FS-FUNDS-IN-CLASE       PIC X(01).
012600         10  FS-FUNDS-IN-DET         PIC X(01).
012700     05  FS-PARQET-OUT               PIC X(02) VALUE SPACES.
012800******************************************************************
012900*                    AREA  DE  SWITCHES                          *
013000******************************************************************
013100 01  SW-SWITCHES.
013200     05  SW-FIN-POSICIONES           PIC X(01) VALUE 'N'.
013300         88  FIN-POSICIONES              VALUE 'S'.
013400     05  SW-FIN-FONDOS                PIC X(01) VALUE 'N'.
013500         88  FIN-FONDOS                   VALUE 'S'.
013600     05  SW-ENCONTRADO                PIC X(01) VALUE 'N'.
013700         88  TXN-ENCONTRADO               VALUE 'S'.
013800     05  SW-ACTIVIDAD-VALIDA          PIC X(01) VALUE 'N'.
013900         88  ACTIVIDAD-VALIDA             VALUE 'S'.
014000******************************************************************
014100*                        AREA DE CONTADORES                      *
014200******************************************************************
014300 01  CN-CONTADORES.
014400     05  CN-POSICIONES-LEIDAS         PIC S9(07) COMP VALUE ZERO.
014500     05  CN-POSICIONES-EMITIDAS       PIC S9(07) COMP VALUE ZERO.
014600     05  CN-FONDOS-LEIDOS             PIC S9(07) COMP VALUE ZERO.
014700     05  CN-FONDOS-EMITIDOS           PIC S9(07) COMP VALUE ZERO.
014800     05  CN-FONDOS-DUPLICADOS         PIC S9(07) COMP VALUE ZERO.
014900     05  CN-FONDOS-NO-MAPEADOS        PIC S9(07) COMP VALUE ZERO.
015000     05  CN-AVISOS-FECHA              PIC S9(07) COMP VALUE ZERO.
015100     05  CN-TXN-RECORDADOS            PIC S9(04) COMP VALUE ZERO.
015200******************************************************************
015300*                AREA DE MENSAJES                                *
015400******************************************************************
015500 01  ME-MENSAJES-ERROR.
015600     05  ME-OPENPOS-AUSENTE.
015700         10  ME-OPENPOS-AUSENTE-COD  PIC X(07) VALUE 'V20E004'.
015800         10  FILLER                  PIC X(01) VALUE SPACE.
015900         10  FILLER                  PIC X(32) VALUE
016000             'ARCHIVO OPENPOSI AUSENTE/VACIO'.
016100     05  ME-FUNDS-AUSENTE.
016200         10  ME-FUNDS-AUSENTE-COD    PIC X(07) VALUE 'V20E005'.
016300         10  FILLER                  PIC X(01) VALUE SPACE.
016400         10  FILLER                  PIC X(32) VALUE
016500             'ARCHIVO FUNDSIN AUSENTE/VACIO'.
016600******************************************************************
016700*     TABLA DE TRANSACCIONES YA CUBIERTAS POR UNA POSICION       *
016800******************************************************************
016900 01  TB-TXN-PROCESADOS-AREA.
017000     05  TB-TXN-ENTRADA              PIC X(12) OCCURS 2000 TIMES.
017100     05  FILLER                      PIC X(01) VALUE SPACE.
017200*
017300 01  IN-TXN                          PIC S9(04) COMP.
017400******************************************************************
017500*                  TABLA DE ACTIVIDAD (VER COPY)                 *
017600******************************************************************
017700 COPY V20WC09.
017800*
017900 01  IN-ACT                          PIC S9(04) COMP.
018000 01  IN-ACT-ENCONTRADO               PIC S9(04) COMP VALUE ZERO.
018100******************************************************************
018200*           AREA DE TRABAJO PARA REFORMATO DE FECHA              *
018300******************************************************************
018400 01  WS-FE-ENTRADA                   PIC 9(08).
018500 01  WS-FE-ENTRADA-ALFA REDEFINES WS-FE-ENTRADA
018600                                     PIC X(08).
018700******************************************************************
018800*        AREA DE TRABAJO PARA EDICION DECIMAL-COMA (U3-9)        *
018900******************************************************************
019000 01  WS-NUM-4DEC                     PIC S9(09)V9(04).
019100 01  WS-EDIT-4DEC                    PIC -(8)9.9999.
019200 01  WS-EDIT-4DEC-R REDEFINES WS-EDIT-4DEC
019300                                     PIC X(14).
019400*
019500 01  WS-NUM-2DEC-14                  PIC S9(11)V9(02).
019600 01  WS-EDIT-2DEC-14                 PIC -(10)9.99.
019700 01  WS-EDIT-2DEC-14-R REDEFINES WS-EDIT-2DEC-14
019800                                     PIC X(14).
019900*
020000 01  WS-NUM-2DEC-10                  PIC S9(07)V9(02).
020100 01  WS-EDIT-2DEC-10                 PIC -(6)9.99.
020200 01  WS-EDIT-2DEC-10-R REDEFINES WS-EDIT-2DEC-10
020300                                     PIC X(10).
020400*
020500 01  WS-TXT-14                       PIC X(14).
020600 01  WS-TXT-10                       PIC X(10).
020700 01  CN-ESPACIOS                     PIC S9(04) COMP VALUE ZERO.
020800 01  CN-LARGO-UTIL                   PIC S9(04) COMP VALUE ZERO.
020900*
021000 PROCEDURE DIVISION.
021100*
021200 MAINLINE.
021300*
021400     PERFORM 1000-INICIO
021500        THRU 1000-INICIO-EXIT
021600*
021700     PERFORM 2000-PROCESO-POSICIONES
021800        THRU 2000-PROCESO-POSICIONES-EXIT
021900        UNTIL FIN-POSICIONES
022000*
022100     PERFORM 3000-PROCESO-FONDOS
022200        THRU 3000-PROCESO-FONDOS-EXIT
022300        UNTIL FIN-FONDOS
022400*
022500     PERFORM 6000-FIN
022600        THRU 6000-FIN-EXIT
022700*
022800     STOP RUN.
022900******************************************************************
023000*                         1000-INICIO                            *
023100******************************************************************
023200 1000-INICIO.
023300*
023400     OPEN INPUT OPENPOS-IN
023500     IF  FS-OPENPOS-IN NOT EQUAL '00'
023600         DISPLAY ME-OPENPOS-AUSENTE
023700         MOVE 16                     TO RETURN-CODE
023800         STOP RUN
023900     END-IF
024000*
024100     OPEN INPUT FUNDS-IN
024200     IF  FS-FUNDS-IN NOT EQUAL '00'
024300         DISPLAY ME-FUNDS-AUSENTE
024400         MOVE 16                     TO RETURN-CODE
024500         STOP RUN
024600     END-IF
024700*
024800     OPEN OUTPUT PARQET-EXTRACT-OUT
024900*
025000     PERFORM 2900-LEER-POSICION
025100        THRU 2900-LEER-POSICION-EXIT
025200*
025300     PERFORM 3900-LEER-FONDO
025400        THRU 3900-LEER-FONDO-EXIT
025500*
025600     .
025700 1000-INICIO-EXIT.
025800     EXIT.
025900******************************************************************
026000*                2000-PROCESO-POSICIONES                        *
026100*     PASADA 1: POSICIONES ABIERTAS (LOTES) -> MOVIMIENTO "BUY"  *
026200******************************************************************
026300 2000-PROCESO-POSICIONES.
026400*
026500     IF  POS-ES-LOTE
026600     AND POS-ISIN               NOT EQUAL SPACES
026700     AND POS-OPEN-DATE-ALFA     NOT EQUAL SPACES
026800     AND POS-OPEN-DATE          NOT EQUAL ZEROES
026900         PERFORM 2100-EMITIR-COMPRA-LOTE
027000            THRU 2100-EMITIR-COMPRA-LOTE-EXIT
027100         PERFORM 2050-RECORDAR-TXN-ID
027200            THRU 2050-RECORDAR-TXN-ID-EXIT
027300     END-IF
027400*
027500     PERFORM 2900-LEER-POSICION
027600        THRU 2900-LEER-POSICION-EXIT
027700*
027800     .
027900 2000-PROCESO-POSICIONES-EXIT.
028000     EXIT.
028100******************************************************************
028200*                2050-RECORDAR-TXN-ID                            *
028300*     REGLA U3-2: SE RECUERDA EL ID DE TRANSACCION ORIGEN DE     *
028400*     CADA LOTE EMITIDO, PARA NO DUPLICARLO AL PROCESAR FONDOS.  *
028500******************************************************************
028600 2050-RECORDAR-TXN-ID.
028700*
028800     IF  CN-TXN-RECORDADOS NOT LESS 2000
028900         DISPLAY 'V20C04B - AVISO: TABLA DE TRANSACCIONES LLENA'
029000         GO TO 2050-RECORDAR-TXN-ID-EXIT
029100     END-IF
029200*
029300     ADD 1                           TO CN-TXN-RECORDADOS
029400     MOVE POS-ORIG-TXN-ID
029500         TO TB-TXN-ENTRADA (CN-TXN-RECORDADOS)
029600*
029700     .
029800 2050-RECORDAR-TXN-ID-EXIT.
029900     EXIT.
030000******************************************************************
030100*                2100-EMITIR-COMPRA-LOTE                         *
030200*     REGLA U3-1.                                                *
030300******************************************************************
030400 2100-EMITIR-COMPRA-LOTE.
030500*
030600     MOVE SPACES                     TO PARQET-REC
030700     SET PQ-TIPO-COMPRA              TO TRUE
030800     SET PQ-ACTIVO-TITULO            TO TRUE
030900     MOVE POS-ISIN                   TO PQ-IDENTIFIER
031000*
031100     IF  POS-CURRENCY EQUAL SPACES
031200         MOVE 'EUR'                  TO PQ-CURRENCY
031300     ELSE
031400         MOVE POS-CURRENCY           TO PQ-CURRENCY
031500     END-IF
031600*
031700     MOVE POS-OPEN-DATE              TO WS-FE-ENTRADA
031800     PERFORM 8100-FORMATEAR-FECHA
031900        THRU 8100-FORMATEAR-FECHA-EXIT
032000*
032100     MOVE POS-POSITION               TO WS-NUM-4DEC
032200     PERFORM 8210-EDITAR-CANTIDAD
032300        THRU 8210-EDITAR-CANTIDAD-EXIT
032400     MOVE WS-TXT-14                  TO PQ-SHARES-TXT
032500*
032600     MOVE POS-COST-BASIS-PRICE       TO WS-NUM-4DEC
032700     PERFORM 8210-EDITAR-CANTIDAD
032800        THRU 8210-EDITAR-CANTIDAD-EXIT
032900     MOVE WS-TXT-14                  TO PQ-PRICE-TXT
033000*
033100     MOVE '0'                        TO PQ-AMOUNT-TXT
033200     MOVE '0'                        TO PQ-TAX-TXT
033300     MOVE '0'                        TO PQ-FEE-TXT
033400*
033500     WRITE PARQET-REC
033600     ADD 1                           TO CN-POSICIONES-EMITIDAS
033700*
033800     .
033900 2100-EMITIR-COMPRA-LOTE-EXIT.
034000     EXIT.
034100******************************************************************
034200*                2900-LEER-POSICION                              *
034300******************************************************************
034400 2900-LEER-POSICION.
034500*
034600     READ OPENPOS-IN
034700         AT END
034800             SET FIN-POSICIONES      TO TRUE
034900             GO TO 2900-LEER-POSICION-EXIT
035000     END-READ
035100*
035200     ADD 1                           TO CN-POSICIONES-LEIDAS
035300*
035400     .
035500 2900-LEER-POSICION-EXIT.
035600     EXIT.
035700******************************************************************
035800*                   3000-PROCESO-FONDOS                          *
035900*     PASADA 2: ESTADO DE FONDOS -> MOVIMIENTO SEGUN CODIGO DE   *
036000*     ACTIVIDAD, OMITIENDO LOS YA CUBIERTOS POR UNA POSICION.    *
036100******************************************************************
036200 3000-PROCESO-FONDOS.
036300*
036400     PERFORM 3050-BUSCAR-TXN-ID
036500        THRU 3050-BUSCAR-TXN-ID-EXIT
036600*
036700     IF  TXN-ENCONTRADO
036800         ADD 1                       TO CN-FONDOS-DUPLICADOS
036900         GO TO 3000-PROCESO-FONDOS-CONTINUA
037000     END-IF
037100*
037200     PERFORM 3060-BUSCAR-ACTIVIDAD
037300        THRU 3060-BUSCAR-ACTIVIDAD-EXIT
037400*
037500     IF  NOT ACTIVIDAD-VALIDA
037600         ADD 1                       TO CN-FONDOS-NO-MAPEADOS
037700         GO TO 3000-PROCESO-FONDOS-CONTINUA
037800     END-IF
037900*
038000     EVALUATE TRUE
038100         WHEN FND-ACTIVITY-CODE EQUAL 'BUY'
038200         WHEN FND-ACTIVITY-CODE EQUAL 'SELL'
038300             PERFORM 3100-EMITIR-COMPRA-VENTA
038400                THRU 3100-EMITIR-COMPRA-VENTA-EXIT
038500         WHEN FND-ACTIVITY-CODE EQUAL 'DIV'
038600             PERFORM 3200-EMITIR-DIVIDENDO
038700                THRU 3200-EMITIR-DIVIDENDO-EXIT
038800         WHEN FND-ACTIVITY-CODE EQUAL 'CINT'
038900         WHEN FND-ACTIVITY-CODE EQUAL 'DINT'
039000             PERFORM 3300-EMITIR-INTERES
039100                THRU 3300-EMITIR-INTERES-EXIT
039200     END-EVALUATE
039300*
039400 3000-PROCESO-FONDOS-CONTINUA.
039500*
039600     PERFORM 3900-LEER-FONDO
039700        THRU 3900-LEER-FONDO-EXIT
039800*
039900     .
040000 3000-PROCESO-FONDOS-EXIT.
040100     EXIT.
040200******************************************************************
040300*                3050-BUSCAR-TXN-ID                              *
040400******************************************************************
040500 3050-BUSCAR-TXN-ID.
040600*
040700     MOVE 'N'                        TO SW-ENCONTRADO
040800*
040900     PERFORM 3055-COMPARAR-TXN-ID
041000        THRU 3055-COMPARAR-TXN-ID-EXIT
041100        VARYING IN-TXN FROM 1 BY 1
041200        UNTIL IN-TXN GREATER CN-TXN-RECORDADOS
041300*
041400     .
041500 3050-BUSCAR-TXN-ID-EXIT.
041600     EXIT.
041700******************************************************************
041800*                3055-COMPARAR-TXN-ID                            *
041900******************************************************************
042000 3055-COMPARAR-TXN-ID.
042100*
042200     IF  TB-TXN-ENTRADA (IN-TXN) EQUAL FND-TXN-ID
042300         MOVE 'S'                    TO SW-ENCONTRADO
042400     END-IF
042500*
042600     .
042700 3055-COMPARAR-TXN-ID-EXIT.
042800     EXIT.
042900******************************************************************
043000*                3060-BUSCAR-ACTIVIDAD                           *
043100******************************************************************
043200 3060-BUSCAR-ACTIVIDAD.
043300*
043400     MOVE 'N'                        TO SW-ACTIVIDAD-VALIDA
043500     MOVE ZERO                       TO IN-ACT-ENCONTRADO
043600*
043700     PERFORM 3065-COMPARAR-ACTIVIDAD
043800        THRU 3065-COMPARAR-ACTIVIDAD-EXIT
043900        VARYING IN-ACT FROM 1 BY 1
044000        UNTIL IN-ACT GREATER 5
044100*
044200     .
044300 3060-BUSCAR-ACTIVIDAD-EXIT.
044400     EXIT.
044500******************************************************************
044600*                3065-COMPARAR-ACTIVIDAD                         *
044700*    NOTA: LA BUSQUEDA RECORRE LA TABLA COMPLETA (NO SE DETIENE  *
044800*    AL ENCONTRAR).  POR ESO SE GUARDA EL SUBINDICE ENCONTRADO   *
044900*    EN IN-ACT-ENCONTRADO PARA USO POSTERIOR, YA QUE IN-ACT      *
045000*    TERMINA SIEMPRE EN 6 AL SALIR DEL PERFORM VARYING.          *
045100******************************************************************
045200 3065-COMPARAR-ACTIVIDAD.
045300*
045400     IF  CT-ACT-CODIGO (IN-ACT) EQUAL FND-ACTIVITY-CODE
045500         MOVE 'S'                    TO SW-ACTIVIDAD-VALIDA
045600         MOVE IN-ACT                 TO IN-ACT-ENCONTRADO
045700     END-IF
045800*
045900     .
046000 3065-COMPARAR-ACTIVIDAD-EXIT.
046100     EXIT.
046200******************************************************************
046300*                3100-EMITIR-COMPRA-VENTA                        *
046400*     REGLA U3-3/U3-5/U3-6.                                      *
046500******************************************************************
046600 3100-EMITIR-COMPRA-VENTA.
046700*
046800     MOVE SPACES                     TO PARQET-REC
046900     MOVE CT-ACT-TIPO-PARQET (IN-ACT-ENCONTRADO) TO PQ-TYPE
047000     MOVE FND-ISIN                   TO PQ-IDENTIFIER
047100*
047200     PERFORM 8300-DETERMINAR-ACTIVO
047300        THRU 8300-DETERMINAR-ACTIVO-EXIT
047400*
047500     IF  FND-CURRENCY EQUAL SPACES
047600         MOVE 'EUR'                  TO PQ-CURRENCY
047700     ELSE
047800         MOVE FND-CURRENCY           TO PQ-CURRENCY
047900     END-IF
048000*
048100     MOVE FND-DATE                   TO WS-FE-ENTRADA
048200     PERFORM 8100-FORMATEAR-FECHA
048300        THRU 8100-FORMATEAR-FECHA-EXIT
048400*
048500     MOVE FND-TRADE-QUANTITY         TO WS-NUM-4DEC
048600     PERFORM 8210-EDITAR-CANTIDAD
048700        THRU 8210-EDITAR-CANTIDAD-EXIT
048800     MOVE WS-TXT-14                  TO PQ-SHARES-TXT
048900*
049000     MOVE FND-TRADE-PRICE            TO WS-NUM-4DEC
049100     PERFORM 8210-EDITAR-CANTIDAD
049200        THRU 8210-EDITAR-CANTIDAD-EXIT
049300     MOVE WS-TXT-14                  TO PQ-PRICE-TXT
049400*
049500     MOVE FND-TRADE-COMMISSION       TO WS-NUM-2DEC-10
049600     PERFORM 8230-EDITAR-TAX-FEE
049700        THRU 8230-EDITAR-TAX-FEE-EXIT
049800     MOVE WS-TXT-10                  TO PQ-FEE-TXT
049900*
050000     MOVE FND-TRADE-TAX              TO WS-NUM-2DEC-10
050100     PERFORM 8230-EDITAR-TAX-FEE
050200        THRU 8230-EDITAR-TAX-FEE-EXIT
050300     MOVE WS-TXT-10                  TO PQ-TAX-TXT
050400*
050500     MOVE '0'                        TO PQ-AMOUNT-TXT
050600*
050700     WRITE PARQET-REC
050800     ADD 1                           TO CN-FONDOS-EMITIDOS
050900*
051000     .
051100 3100-EMITIR-COMPRA-VENTA-EXIT.
051200     EXIT.
051300******************************************************************
051400*                3200-EMITIR-DIVIDENDO                           *
051500*     REGLA U3-3/U3-5/U3-7.                                      *
051600******************************************************************
051700 3200-EMITIR-DIVIDENDO.
051800*
051900     MOVE SPACES                     TO PARQET-REC
052000     MOVE CT-ACT-TIPO-PARQET (IN-ACT-ENCONTRADO) TO PQ-TYPE
052100     MOVE FND-ISIN                   TO PQ-IDENTIFIER
052200*
052300     PERFORM 8300-DETERMINAR-ACTIVO
052400        THRU 8300-DETERMINAR-ACTIVO-EXIT
052500*
052600     IF  FND-CURRENCY EQUAL SPACES
052700         MOVE 'EUR'                  TO PQ-CURRENCY
052800     ELSE
052900         MOVE FND-CURRENCY           TO PQ-CURRENCY
053000     END-IF
053100*
053200     MOVE FND-DATE                   TO WS-FE-ENTRADA
053300     PERFORM 8100-FORMATEAR-FECHA
053400        THRU 8100-FORMATEAR-FECHA-EXIT
053500*
053600     MOVE '0'                        TO PQ-SHARES-TXT
053700     MOVE '0'                        TO PQ-PRICE-TXT
053800     MOVE '0'                        TO PQ-TAX-TXT
053900     MOVE '0'                        TO PQ-FEE-TXT
054000*
054100     IF  FND-CREDIT NOT EQUAL ZERO
054200         MOVE FND-CREDIT             TO WS-NUM-2DEC-14
054300     ELSE
054400         MOVE FND-DEBIT              TO WS-NUM-2DEC-14
054500     END-IF
054600     PERFORM 8220-EDITAR-MONTO
054700        THRU 8220-EDITAR-MONTO-EXIT
054800     MOVE WS-TXT-14                  TO PQ-AMOUNT-TXT
054900*
055000     WRITE PARQET-REC
055100     ADD 1                           TO CN-FONDOS-EMITIDOS
055200*
055300     .
055400 3200-EMITIR-DIVIDENDO-EXIT.
055500     EXIT.
055600******************************************************************
055700*                3300-EMITIR-INTERES                             *
055800*     REGLA U3-3/U3-5/U3-8.                                      *
055900******************************************************************
056000 3300-EMITIR-INTERES.
056100*
056200     MOVE SPACES                     TO PARQET-REC
056300     MOVE CT-ACT-TIPO-PARQET (IN-ACT-ENCONTRADO) TO PQ-TYPE
056400     MOVE SPACES                     TO PQ-IDENTIFIER
056500     SET PQ-ACTIVO-EFECTIVO          TO TRUE
056600*
056700     IF  FND-CURRENCY EQUAL SPACES
056800         MOVE 'EUR'                  TO PQ-CURRENCY
056900     ELSE
057000         MOVE FND-CURRENCY           TO PQ-CURRENCY
057100     END-IF
057200*
057300     MOVE FND-DATE                   TO WS-FE-ENTRADA
057400     PERFORM 8100-FORMATEAR-FECHA
057500        THRU 8100-FORMATEAR-FECHA-EXIT
057600*
057700     MOVE '0'                        TO PQ-SHARES-TXT
057800     MOVE '0'                        TO PQ-PRICE-TXT
057900     MOVE '0'                        TO PQ-TAX-TXT
058000     MOVE '0'                        TO PQ-FEE-TXT
058100*
058200     IF  FND-CREDIT NOT EQUAL ZERO
058300         MOVE FND-CREDIT             TO WS-NUM-2DEC-14
058400     ELSE
058500         MOVE FND-DEBIT              TO WS-NUM-2DEC-14
058600     END-IF
058700     PERFORM 8220-EDITAR-MONTO
058800        THRU 8220-EDITAR-MONTO-EXIT
058900     MOVE WS-TXT-14                  TO PQ-AMOUNT-TXT
059000*
059100     WRITE PARQET-REC
059200     ADD 1                           TO CN-FONDOS-EMITIDOS
059300*
059400     .
059500 3300-EMITIR-INTERES-EXIT.
059600     EXIT.
059700******************************************************************
059800*                3900-LEER-FONDO                                 *
059900******************************************************************
060000 3900-LEER-FONDO.
060100*
060200     READ FUNDS-IN
060300         AT END
060400             SET FIN-FONDOS          TO TRUE
060500             GO TO 3900-LEER-FONDO-EXIT
060600     END-READ
060700*
060800     ADD 1                           TO CN-FONDOS-LEIDOS
060900*
061000     .
061100 3900-LEER-FONDO-EXIT.
061200     EXIT.
061300******************************************************************
061400*                8100-FORMATEAR-FECHA                            *
061500*     REGLA U3-10: FECHA AUSENTE O NO NUMERICA -> CAMPO EN       *
061600*     BLANCO Y AVISO; EL RENGLON SE EMITE IGUAL.                 *
061700******************************************************************
061800 8100-FORMATEAR-FECHA.
061900*
062000     IF  WS-FE-ENTRADA-ALFA EQUAL SPACES
062100     OR  WS-FE-ENTRADA      EQUAL ZEROES
062200     OR  WS-FE-ENTRADA-ALFA IS NOT WS-CLASE-FECHA-VALIDA
062300         MOVE SPACES                 TO PQ-DATE
062400         DISPLAY 'V20C04B - AVISO: FECHA ILEGIBLE, SE EMITE '
062500                 'EN BLANCO'
062600         ADD 1                       TO CN-AVISOS-FECHA
062700     ELSE
062800         MOVE SPACES                 TO PQ-DATE
062900         STRING WS-FE-ENTRADA-ALFA (1:4) DELIMITED BY SIZE
063000                '-'                      DELIMITED BY SIZE
063100                WS-FE-ENTRADA-ALFA (5:2) DELIMITED BY SIZE
063200                '-'                      DELIMITED BY SIZE
063300                WS-FE-ENTRADA-ALFA (7:2) DELIMITED BY SIZE
063400             INTO PQ-DATE
063500     END-IF
063600*
063700     .
063800 8100-FORMATEAR-FECHA-EXIT.
063900     EXIT.
064000******************************************************************
064100*                8210-EDITAR-CANTIDAD                            *
064200*     REGLA U3-9: ABSOLUTO, 4 DECIMALES, COMA DECIMAL, CERO ->   *
064300*     CARACTER '0'.                                              *
064400******************************************************************
064500 8210-EDITAR-CANTIDAD.
064600*
064700     IF  WS-NUM-4DEC EQUAL ZERO
064800         MOVE '0'                    TO WS-TXT-14
064900     ELSE
065000         IF  WS-NUM-4DEC LESS ZERO
065100             MULTIPLY WS-NUM-4DEC BY -1 GIVING WS-NUM-4DEC
065200         END-IF
065300         MOVE WS-NUM-4DEC            TO WS-EDIT-4DEC
065400         MOVE ','                    TO WS-EDIT-4DEC-R (10:1)
065500         MOVE ZERO                   TO CN-ESPACIOS
065600         INSPECT WS-EDIT-4DEC-R TALLYING CN-ESPACIOS
065700             FOR LEADING SPACE
065800         MOVE SPACES                 TO WS-TXT-14
065900         COMPUTE CN-LARGO-UTIL = 14 - CN-ESPACIOS
066000         MOVE WS-EDIT-4DEC-R (CN-ESPACIOS + 1 : CN-LARGO-UTIL)
066100             TO WS-TXT-14
066200     END-IF
066300*
066400     .
066500 8210-EDITAR-CANTIDAD-EXIT.
066600     EXIT.
066700******************************************************************
066800*                8220-EDITAR-MONTO                               *
066900*     REGLA U3-9 (MONTOS DE 11 DIGITOS ENTEROS, 2 DECIMALES).    *
067000******************************************************************
067100 8220-EDITAR-MONTO.
067200*
067300     IF  WS-NUM-2DEC-14 EQUAL ZERO
067400         MOVE '0'                    TO WS-TXT-14
067500     ELSE
067600         IF  WS-NUM-2DEC-14 LESS ZERO
067700             MULTIPLY WS-NUM-2DEC-14 BY -1 GIVING WS-NUM-2DEC-14
067800         END-IF
067900         MOVE WS-NUM-2DEC-14         TO WS-EDIT-2DEC-14
068000         MOVE ','                    TO WS-EDIT-2DEC-14-R (12:1)
068100         MOVE ZERO                   TO CN-ESPACIOS
068200         INSPECT WS-EDIT-2DEC-14-R TALLYING CN-ESPACIOS
068300             FOR LEADING SPACE
068400         MOVE SPACES                 TO WS-TXT-14
068500         COMPUTE CN-LARGO-UTIL = 14 - CN-ESPACIOS
068600         MOVE WS-EDIT-2DEC-14-R (CN-ESPACIOS + 1 : CN-LARGO-UTIL)
068700             TO WS-TXT-14
068800     END-IF
068900*
069000     .
069100 8220-EDITAR-MONTO-EXIT.
069200     EXIT.
069300******************************************************************
069400*                8230-EDITAR-TAX-FEE                             *
069500*     REGLA U3-9 (COMISION/IMPUESTO DE 7 DIGITOS ENTEROS, 2      *
069600*     DECIMALES).                                                *
069700******************************************************************
069800 8230-EDITAR-TAX-FEE.
069900*
070000     IF  WS-NUM-2DEC-10 EQUAL ZERO
070100         MOVE '0'                    TO WS-TXT-10
070200     ELSE
070300         IF  WS-NUM-2DEC-10 LESS ZERO
070400             MULTIPLY WS-NUM-2DEC-10 BY -1 GIVING WS-NUM-2DEC-10
070500         END-IF
070600         MOVE WS-NUM-2DEC-10         TO WS-EDIT-2DEC-10
070700         MOVE ','                    TO WS-EDIT-2DEC-10-R (8:1)
070800         MOVE ZERO                   TO CN-ESPACIOS
070900         INSPECT WS-EDIT-2DEC-10-R TALLYING CN-ESPACIOS
071000             FOR LEADING SPACE
071100         MOVE SPACES                 TO WS-TXT-10
071200         COMPUTE CN-LARGO-UTIL = 10 - CN-ESPACIOS
071300         MOVE WS-EDIT-2DEC-10-R (CN-ESPACIOS + 1 : CN-LARGO-UTIL)
071400             TO WS-TXT-10
071500     END-IF
071600*
071700     .
071800 8230-EDITAR-TAX-FEE-EXIT.
071900     EXIT.
072000******************************************************************
072100*                8300-DETERMINAR-ACTIVO                          *
072200*     REGLA U3-5.                                                *
072300******************************************************************
072400 8300-DETERMINAR-ACTIVO.
072500*
072600     EVALUATE FND-ASSET-CATEGORY
072700         WHEN 'STK'
072800         WHEN 'BOND'
072900         WHEN 'FUT'
073000         WHEN 'OPT'
073100         WHEN 'FOP'
073200         WHEN 'WAR'
073300             SET PQ-ACTIVO-TITULO    TO TRUE
073400         WHEN OTHER
073500             SET PQ-ACTIVO-EFECTIVO  TO TRUE
073600     END-EVALUATE
073700*
073800     .
073900 8300-DETERMINAR-ACTIVO-EXIT.
074000     EXIT.
074100******************************************************************
074200*                         6000-FIN                               *
074300******************************************************************
074400 6000-FIN.
074500*
074600     CLOSE OPENPOS-IN
074700     CLOSE FUNDS-IN
074800     CLOSE PARQET-EXTRACT-OUT
074900*
075000     DISPLAY 'V20C04B - POSICIONES LEIDAS   : ' CN-POSICIONES-LEIDAS
075100     DISPLAY 'V20C04B - POSICIONES EMITIDAS  : '
075200         CN-POSICIONES-EMITIDAS
075300     DISPLAY 'V20C04B - FONDOS LEIDOS        : ' CN-FONDOS-LEIDOS
075400     DISPLAY 'V20C04B - FONDOS EMITIDOS      : ' CN-FONDOS-EMITIDOS
075500     DISPLAY 'V20C04B - FONDOS DUPLICADOS    : '
075600         CN-FONDOS-DUPLICADOS
075700     DISPLAY 'V20C04B - FONDOS NO MAPEADOS   : '
075800         CN-FONDOS-NO-MAPEADOS
075900     DISPLAY 'V20C04B - AVISOS DE FECHA      : ' CN-AVISOS-FECHA
076000*
076100     .
076200 6000-FIN-EXIT.
076300     EXIT.
