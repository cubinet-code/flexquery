000100******************************************************************
000200*                                                                *
000300*  COPY:        V20WC01                                         *
000400*                                                                *
000500*  APLICACION:  VALORES Y CUSTODIA - PROCESOS BATCH              *
000600*                                                                *
000700*  CONTENIDO:   LAYOUT DE UN MOVIMIENTO DE COMPRA/VENTA (TRADE)  *
000800*               DEL ESTADO DE CUENTA DE LA CASA DE BOLSA DEL     *
000900*               CORRESPONSAL EXTRANJERO.  USADO COMO REGISTRO    *
001000*               DE ENTRADA (TRADES-IN) Y DE SALIDA FILTRADA      *
001100*               (TRADES-FILT-OUT) EN V20C01B, Y COMO ENTRADA     *
001200*               DE IMPRESION EN V20C03B.                         *
001300*                                                                *
001400*  NOTA:        LOS NOMBRES DE CAMPO SE MANTIENEN EN INGLES POR  *
001500*               SER LOS MISMOS QUE TRAE EL ARCHIVO PLANO DEL     *
001600*               CORRESPONSAL; NO SE TRADUCEN PARA NO ROMPER LA   *
001700*               CORRESPONDENCIA CON EL FORMATO FUENTE.           *
001800******************************************************************
001900*    FECHA       INIC  TICKET         DESCRIPCION
002000*    ----------  ----  -------------  ------------------------
002100*    15/02/1989  RO    SOL-89-0041    CREACION DEL LAYOUT
002200*    21/11/1994  MVG   SOL-94-0233    TRD-DESCRIPTION DE X(20)
002300*                                     A X(30), NUEVO FEED
002400*    12/03/2002  JQ    SOL-02-0087    SE AGREGA TRD-CURRENCY
002500*                                     (CUENTAS MULTIMONEDA)
002600******************************************************************
002700     05  TRD-TRADE-DATE              PIC 9(08).
002800     05  TRD-TRADE-DATE-R REDEFINES TRD-TRADE-DATE.
002900         10  TRD-TRADE-DATE-CCYY     PIC 9(04).
003000         10  TRD-TRADE-DATE-MM       PIC 9(02).
003100         10  TRD-TRADE-DATE-DD       PIC 9(02).
003200     05  TRD-TRADE-DATE-ALFA REDEFINES TRD-TRADE-DATE
003300                                      PIC X(08).
003400     05  TRD-SYMBOL                  PIC X(12).
003500     05  TRD-DESCRIPTION             PIC X(30).
003600     05  TRD-QUANTITY                PIC S9(09)V9(04).
003700     05  TRD-TRADE-PRICE             PIC S9(09)V9(04).
003800     05  TRD-TRADE-MONEY             PIC S9(11)V9(02).
003900     05  TRD-BUY-SELL                PIC X(04).
004000         88  TRD-ES-COMPRA               VALUE 'BUY '.
004100         88  TRD-ES-VENTA                VALUE 'SELL'.
004200     05  TRD-COMMISSION              PIC S9(07)V9(02).
004300     05  TRD-TAXES                   PIC S9(07)V9(02).
004400     05  TRD-COST                    PIC S9(11)V9(02).
004500     05  TRD-CURRENCY                PIC X(03).
004600     05  FILLER                      PIC X(05).
