000100******************************************************************
000200*                                                                *
000300*  COPY:        V20WC06                                         *
000400*                                                                *
000500*  APLICACION:  VALORES Y CUSTODIA - PROCESOS BATCH              *
000600*                                                                *
000700*  CONTENIDO:   TARJETA DE PARAMETROS DEL PROCESO DE FILTRADO    *
000800*               POR RANGO DE FECHAS (V20C01B / V20C02B).  SE LEE *
000900*               UNA SOLA VEZ AL INICIO DEL JOB DESDE EL ARCHIVO  *
001000*               PARM-IN.                                        *
001100******************************************************************
001200*    FECHA       INIC  TICKET         DESCRIPCION
001300*    ----------  ----  -------------  ------------------------
001400*    15/02/1989  RO    SOL-89-0041    CREACION DE LA TARJETA
001500*    30/09/1998  RO    Y2K-98-0007    PAR-FECHA-INICIO/FIN PASAN
001600*                                     DE AAMMDD A AAAAMMDD
001700******************************************************************
001800     05  PAR-FECHA-INICIO            PIC 9(08).
001900     05  PAR-FECHA-FIN               PIC 9(08).
002000     05  PAR-EXCLUIR-DEP-RET         PIC X(01).
002100         88  PAR-EXCLUIR-SI              VALUE 'S'.
002200         88  PAR-EXCLUIR-NO              VALUE 'N'.
002300     05  FILLER                      PIC X(15).
