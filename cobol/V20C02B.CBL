000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V20C02B                                             *
000400*                                                                *
000500*  FECHA CREACION: 15/02/1989                                    *
000600*                                                                *
000700*  AUTOR: R. OCHOA                                               *
000800*                                                                *
000900*  APLICACION: VALORES Y CUSTODIA. PROCESOS BATCH.               *
001000*                                                                *
001100*  DESCRIPCION: FILTRA LOS MOVIMIENTOS DE EFECTIVO (DIVIDENDOS,  *
001200*               INTERESES, DEPOSITOS Y RETIROS) DEL ESTADO DE    *
001300*               CUENTA DEL CORRESPONSAL EXTRANJERO, DEJANDO      *
001400*               SOLO LOS QUE CAEN DENTRO DEL RANGO DE FECHAS     *
001500*               RECIBIDO POR PARAMETRO.  OPCIONALMENTE EXCLUYE   *
001600*               LOS DEPOSITOS/RETIROS DE EFECTIVO PROPIOS DEL    *
001700*               CLIENTE, QUE NO INTERESAN PARA EL ESTADO DE      *
001800*               CUENTA DE CUSTODIA.                              *
001900*                                                                *
002000******************************************************************
002100* BITACORA DE CAMBIOS.                                           *
002200* ----------------------------------------------------------     *
002300*    FECHA       INIC  TICKET         DESCRIPCION                *
002400*    ----------  ----  -------------  ------------------------- *
002500*    15/02/1989  RO    SOL-89-0041    VERSION INICIAL. FILTRA   * SOL89004
002600*                                     EL BLOTTER DE EFECTIVO    *
002700*                                     DEL CORRESPONSAL POR      *
002800*                                     RANGO DE FECHA.           *
002900*    03/07/1991  RO    SOL-91-0119    SOPORTE PARA LOS NUEVOS   * SOL91011
003000*                                     TIPOS DE MOVIMIENTO EN    *
003100*                                     CSH-TYPE (VER V20WC02).   *
003200*    30/09/1998  RO    Y2K-98-0007    COMPARACION DE FECHAS     * Y2K98000
003300*                                     PASA DE AAMMDD A          *
003400*                                     AAAAMMDD (4 DIGITOS DE    *
003500*                                     ANO).                     *
003600*    04/02/2003  JQ    SOL-03-0015    SE AGREGA LA EXCLUSION    * SOL03001
003700*                                     OPCIONAL (POR PARAMETRO)  *
003800*                                     DE LOS DEPOSITOS Y        *
003900*                                     RETIROS DE EFECTIVO DEL   *
004000*                                     CLIENTE, QUE DISTORSIONAN *
004100*                                     EL ESTADO DE CUENTA DE    *
004200*                                     CUSTODIA.                 *
004300*    01/06/2009  CZ    SOL-09-0188    EL ARCHIVO DE SALIDA PASA * SOL09018
004400*                                     A SER TAMBIEN ENTRADA DEL *
004500*                                     LISTADO IMPRESO V20C03B.  *
004600*    20/01/2015  PA    SOL-15-0021    SE ENDURECE LA VALIDACION * SOL15002
004700*                                     DE FILE STATUS AL ABRIR   *
004800*                                     CASHTIN.                  *
004900*    11/03/2020  LT    SOL-20-0087    SE REORDENA 2100-FILTRAR- * SOL20008
005000*                                     CASHTXN: EL FILTRO DE     *
005100*                                     DEPOSITOS/RETIROS SE      *
005200*                                     EVALUABA ANTES QUE LA     *
005300*                                     FECHA Y DESCARTABA COMO   *
005400*                                     "EXCLUIDO" UN REGISTRO    *
005500*                                     SIN FECHA O FUERA DE      *
005600*                                     RANGO QUE DEBIA QUEDAR    *
005700*                                     SIN TOCAR. AHORA SE       *
005800*                                     EVALUA LA FECHA PRIMERO.  *
005900******************************************************************
006000 IDENTIFICATION DIVISION.
006100*
006200 PROGRAM-ID.    V20C02B.
006300 AUTHOR.        R. OCHOA.
006400 INSTALLATION.  FACTORIA.
006500 DATE-WRITTEN.  15/02/1989.
006600 DATE-COMPILED.
006700 SECURITY.      CONFIDENCIAL - USO INTERNO.
006800******************************************************************
006900*                                                                *
007000*        E N V I R O N M E N T         D I V I S I O N           *
007100*                                                                *
007200******************************************************************
007300 ENVIRONMENT DIVISION.
007400*
007500 CONFIGURATION SECTION.
007600*
007700 SPECIAL-NAMES.
007800     UPSI-0 ON STATUS IS WS-UPSI-DIAG-ON
007900            OFF STATUS IS WS-UPSI-DIAG-OFF.
008000*
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*
008400     SELECT PARM-IN      ASSIGN TO "PARMIN"
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-PARM-IN.
008700*
008800     SELECT CASHTXN-IN   ASSIGN TO "CASHTIN"
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS FS-CASHTXN-IN.
009100*
009200     SELECT CASHTXN-FILT-OUT ASSIGN TO "CASHTFO"
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS FS-CASHTXN-OUT.
009500******************************************************************
009600*                                                                *
009700*                D A T A            D I V I S I O N              *
009800*                                                                *
009900******************************************************************
010000 DATA DIVISION.
010100 FILE SECTION.
010200*
010300 FD  PARM-IN
010400     LABEL RECORDS ARE STANDARD.
010500 01  PARM-REC.
010600     COPY V20WC06.
010700*
010800 FD  CASHTXN-IN
010900     LABEL RECORDS ARE STANDARD.
011000 01  CASHTXN-REC.
011100     COPY V20WC02.
011200*
011300 FD  CASHTXN-FILT-OUT
011400     LABEL RECORDS ARE STANDARD.
011500 01  CASHTXN-REC-SALIDA          PIC X(088).
011600******************************************************************
011700*                                                                *
011800*         W O R K I N G   S T O R A G E   S E C T I O N          *
011900*                                                                *
012000******************************************************************
012100 WORKING-STORAGE SECTION.
012200******************************************************************
012300*                  AREA DE STATUS DE ARCHIVOS                    *
012400******************************************************************
012500 01  ST-STATUS-ARCHIVOS.
012600     05  FS-PARM-IN                  PIC X(02) VALUE SPACES.
012700     05  FS-PARM-IN-R REDEFINES FS-PARM-IN.
012800         10  FS-PARM-IN-CLASE        PIC X(01).
012900         10  FS-PARM-IN-DET          PIC X(01).
013000     05  FS-CASHTXN-IN               PIC X(02) VALUE SPACES.
013100     05  FS-CASHTXN-IN-R REDEFINES FS-CASHTXN-IN.
013200         10  FS-CASHTXN-IN-CLASE     PIC X(01).
013300         10  FS-CASHTXN-IN-DET       PIC X(01).
013400     05  FS-CASHTXN-OUT              PIC X(02) VALUE SPACES.
013500         88  FS-CASHTXN-OUT-OK           VALUE '00'.
013600     05  FS-CASHTXN-OUT-R REDEFINES FS-CASHTXN-OUT.
013700         10  FS-CASHTXN-OUT-CLASE    PIC X(01).
013800         10  FS-CASHTXN-OUT-DET      PIC X(01).
013900******************************************************************
014000*                    AREA  DE  SWITCHES                          *
014100******************************************************************
014200 01  SW-SWITCHES.
014300     05  SW-FIN-CASHTXN               PIC X(01) VALUE 'N'.
014400         88  FIN-CASHTXN                   VALUE 'S'.
014500         88  NO-FIN-CASHTXN                VALUE 'N'.
014600******************************************************************
014700*                        AREA DE CONTADORES                      *
014800******************************************************************
014900 01  CN-CONTADORES.
015000     05  CN-CASHTXN-LEIDOS            PIC S9(07) COMP VALUE ZEROES.
015100     05  CN-CASHTXN-ESCRITOS          PIC S9(07) COMP VALUE ZEROES.
015200     05  CN-CASHTXN-EXCLUIDOS         PIC S9(07) COMP VALUE ZEROES.
015300******************************************************************
015400*                AREA DE MENSAJES                                *
015500******************************************************************
015600 01  ME-MENSAJES-ERROR.
015700     05  ME-PARM-AUSENTE.
015800         10  ME-PARM-AUSENTE-COD     PIC X(07) VALUE 'V20E001'.
015900         10  FILLER                  PIC X(01) VALUE SPACE.
016000         10  FILLER                  PIC X(32) VALUE
016100             'TARJETA DE PARAMETROS AUSENTE'.
016200     05  ME-CASHTXN-AUSENTE.
016300         10  ME-CASHTXN-AUSENTE-COD  PIC X(07) VALUE 'V20E003'.
016400         10  FILLER                  PIC X(01) VALUE SPACE.
016500         10  FILLER                  PIC X(32) VALUE
016600             'ARCHIVO CASHTIN AUSENTE/VACIO'.
016700******************************************************************
016800*                        AREA DE PARAMETROS                      *
016900******************************************************************
017000 01  WS-PARAMETROS.
017100     COPY V20WC06.
017200*
017300 PROCEDURE DIVISION.
017400*
017500 MAINLINE.
017600*
017700     PERFORM 1000-INICIO
017800        THRU 1000-INICIO-EXIT
017900*
018000     PERFORM 2000-PROCESO
018100        THRU 2000-PROCESO-EXIT
018200        UNTIL FIN-CASHTXN
018300*
018400     PERFORM 6000-FIN
018500        THRU 6000-FIN-EXIT
018600*
018700     STOP RUN.
018800******************************************************************
018900*                         1000-INICIO                            *
019000******************************************************************
019100 1000-INICIO.
019200*
019300     OPEN INPUT PARM-IN
019400*
019500     IF  FS-PARM-IN NOT EQUAL '00'
019600         DISPLAY ME-PARM-AUSENTE
019700         MOVE 16                     TO RETURN-CODE
019800         STOP RUN
019900     END-IF
020000*
020100     READ PARM-IN INTO WS-PARAMETROS
020200         AT END
020300             DISPLAY ME-PARM-AUSENTE
020400             MOVE 16                 TO RETURN-CODE
020500             STOP RUN
020600     END-READ
020700*
020800     CLOSE PARM-IN
020900*
021000     OPEN INPUT CASHTXN-IN
021100*
021200     IF  FS-CASHTXN-IN NOT EQUAL '00'
021300         DISPLAY ME-CASHTXN-AUSENTE
021400         MOVE 16                     TO RETURN-CODE
021500         STOP RUN
021600     END-IF
021700*
021800     OPEN OUTPUT CASHTXN-FILT-OUT
021900*
022000     PERFORM 2900-LEER-CASHTXN
022100        THRU 2900-LEER-CASHTXN-EXIT
022200*
022300     .
022400 1000-INICIO-EXIT.
022500     EXIT.
022600******************************************************************
022700*                        2000-PROCESO                            *
022800******************************************************************
022900 2000-PROCESO.
023000*
023100     PERFORM 2100-FILTRAR-CASHTXN
023200        THRU 2100-FILTRAR-CASHTXN-EXIT
023300*
023400     PERFORM 2900-LEER-CASHTXN
023500        THRU 2900-LEER-CASHTXN-EXIT
023600*
023700     .
023800 2000-PROCESO-EXIT.
023900     EXIT.
024000******************************************************************
024100*                2100-FILTRAR-CASHTXN                            *
024200*     REGLA U1-1/U1-2/U1-4: SIN FECHA, PASA DE LARGO; CON FECHA  *
024300*     SOLO PASA SI CAE DENTRO DEL RANGO.  REGLA U1-3: EL FILTRO  *
024400*     DE DEPOSITOS/RETIROS SOLO SE APLICA A LOS REGISTROS QUE YA *
024500*     CAYERON DENTRO DEL RANGO; NUNCA DESCARTA UN REGISTRO QUE   *
024600*     PASO DE LARGO POR NO TENER FECHA.                         *
024700******************************************************************
024800 2100-FILTRAR-CASHTXN.
024900*
025000     IF  CSH-DATE-ALFA EQUAL SPACES
025100      OR CSH-DATE      EQUAL ZEROES
025200         PERFORM 2150-ESCRIBIR-CASHTXN
025300            THRU 2150-ESCRIBIR-CASHTXN-EXIT
025400     ELSE
025500         IF  CSH-DATE NOT LESS PAR-FECHA-INICIO
025600         AND CSH-DATE NOT GREATER PAR-FECHA-FIN
025700             IF  PAR-EXCLUIR-SI
025800             AND CSH-ES-DEP-RET
025900                 ADD 1               TO CN-CASHTXN-EXCLUIDOS
026000             ELSE
026100                 PERFORM 2150-ESCRIBIR-CASHTXN
026200                    THRU 2150-ESCRIBIR-CASHTXN-EXIT
026300             END-IF
026400         END-IF
026500     END-IF
026600*
026700     .
026800 2100-FILTRAR-CASHTXN-EXIT.
026900     EXIT.
027000******************************************************************
027100*                2150-ESCRIBIR-CASHTXN                           *
027200******************************************************************
027300 2150-ESCRIBIR-CASHTXN.
027400*
027500     WRITE CASHTXN-REC-SALIDA FROM CASHTXN-REC
027600*
027700     ADD 1                           TO CN-CASHTXN-ESCRITOS
027800*
027900     .
028000 2150-ESCRIBIR-CASHTXN-EXIT.
028100     EXIT.
028200******************************************************************
028300*                2900-LEER-CASHTXN                               *
028400******************************************************************
028500 2900-LEER-CASHTXN.
028600*
028700     READ CASHTXN-IN
028800         AT END
028900             SET FIN-CASHTXN         TO TRUE
029000             GO TO 2900-LEER-CASHTXN-EXIT
029100     END-READ
029200*
029300     ADD 1                           TO CN-CASHTXN-LEIDOS
029400*
029500     .
029600 2900-LEER-CASHTXN-EXIT.
029700     EXIT.
029800******************************************************************
029900*                         6000-FIN                               *
030000******************************************************************
030100 6000-FIN.
030200*
030300     CLOSE CASHTXN-IN
030400     CLOSE CASHTXN-FILT-OUT
030500*
030600     DISPLAY 'V20C02B - CASHTXN LEIDOS    : ' CN-CASHTXN-LEIDOS
030700     DISPLAY 'V20C02B - CASHTXN ESCRITOS   : ' CN-CASHTXN-ESCRITOS
030800     DISPLAY 'V20C02B - CASHTXN EXCLUIDOS  : ' CN-CASHTXN-EXCLUIDOS
030900*
031000     IF  WS-UPSI-DIAG-ON
031100         DISPLAY 'V20C02B - FS CASHTIN   AL CIERRE: '
031200             FS-CASHTXN-IN
031300         DISPLAY 'V20C02B - FS CASHTFO   AL CIERRE: '
031400             FS-CASHTXN-OUT
031500     END-IF
031600*
031700     .
031800 6000-FIN-EXIT.
031900     EXIT.
