000100******************************************************************
000200*                                                                *
000300*  COPY:        V20WC03                                         *
000400*                                                                *
000500*  APLICACION:  VALORES Y CUSTODIA - PROCESOS BATCH              *
000600*                                                                *
000700*  CONTENIDO:   LAYOUT DE UNA POSICION ABIERTA (LOTE FISCAL)     *
000800*               DEL ESTADO DE CUENTA DEL CORRESPONSAL.  SOLO     *
000900*               SE PROCESAN LOS REGISTROS CON NIVEL DE DETALLE   *
001000*               'LOT '.  USADO COMO ENTRADA (OPENPOS-IN) DE      *
001100*               V20C04B (EXTRACCION A FORMATO PARQET).           *
001200******************************************************************
001300*    FECHA       INIC  TICKET         DESCRIPCION
001400*    ----------  ----  -------------  ------------------------
001500*    11/05/1994  MVG   SOL-94-0310    CREACION DEL LAYOUT (FEED
001600*                                     DE POSICIONES PARA CIERRE
001700*                                     DE MES)
001800*    01/06/2009  CZ    SOL-09-0188    SE AGREGA POS-ORIG-TXN-ID
001900*                                     PARA CRUCE CON ESTADO DE
002000*                                     FONDOS (CONVERSION A
002100*                                     FORMATO DE PORTAFOLIO)
002200******************************************************************
002300     05  POS-LEVEL-OF-DETAIL         PIC X(08).
002400         88  POS-ES-LOTE                 VALUE 'LOT     '.
002500     05  POS-ISIN                    PIC X(12).
002600     05  POS-POSITION                PIC S9(09)V9(04).
002700     05  POS-COST-BASIS-PRICE        PIC S9(09)V9(04).
002800     05  POS-CURRENCY                PIC X(03).
002900     05  POS-OPEN-DATE               PIC 9(08).
003000     05  POS-OPEN-DATE-R REDEFINES POS-OPEN-DATE.
003100         10  POS-OPEN-DATE-CCYY      PIC 9(04).
003200         10  POS-OPEN-DATE-MM        PIC 9(02).
003300         10  POS-OPEN-DATE-DD        PIC 9(02).
003400     05  POS-OPEN-DATE-ALFA REDEFINES POS-OPEN-DATE
003500                                      PIC X(08).
003600     05  POS-ORIG-TXN-ID             PIC X(12).
003700     05  FILLER                      PIC X(04).
