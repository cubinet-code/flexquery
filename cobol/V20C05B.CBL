000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V20C05B                                             *
000400*                                                                *
000500*  FECHA CREACION: 11/05/1994                                    *
000600*                                                                *
000700*  AUTOR: M. VARGAS                                              *
000800*                                                                *
000900*  APLICACION: VALORES Y CUSTODIA. PROCESOS BATCH.               *
001000*                                                                *
001100*  DESCRIPCION: LEE EL CONJUNTO DE MOVIMIENTOS NORMALIZADOS DE   *
001200*               PORTAFOLIO (FORMATO "PARQET") GENERADO POR       *
001300*               V20C04B Y LO REPARTE EN DOS ARCHIVOS DE TEXTO    *
001400*               DELIMITADOS POR PUNTO Y COMA: UNO DE VALORES     *
001500*               (COMPRA/VENTA/DIVIDENDO) Y OTRO DE EFECTIVO      *
001600*               (TRASPASO ENTRA/TRASPASO SALE/INTERES), PARA EL  *
001700*               CONVERSOR DE PORTAFOLIO EXTERNO.                 *
001800*                                                                *
001900******************************************************************
002000* BITACORA DE CAMBIOS.                                           *
002100* ----------------------------------------------------------     *
002200*    FECHA       INIC  TICKET         DESCRIPCION                *
002300*    ----------  ----  -------------  ------------------------- *
002400*    11/05/1994  MVG   SOL-94-0310    VERSION INICIAL.  LISTADO * SOL94031
002500*                                     IMPRESO DE LOS MOVIMIENTOS*
002600*                                     DE LA CINTA HISTORICA DE  *
002700*                                     CUSTODIA.                 *
002800*    30/09/1998  MVG   Y2K-98-0007    REVISION POR PROYECTO Y2K;* Y2K98000
002900*                                     NO HAY FECHAS DE 2 DIGITOS*
003000*                                     EN ESTE PROGRAMA.         *
003100*    01/06/2009  CZ    SOL-09-0188    REESCRITURA TOTAL: EL     * SOL09018
003200*                                     LISTADO IMPRESO SE        *
003300*                                     REEMPLAZA POR LOS DOS     *
003400*                                     ARCHIVOS CSV NORMALIZADOS *
003500*                                     (VALORES Y EFECTIVO) PARA *
003600*                                     EL CONVERSOR DE           *
003700*                                     PORTAFOLIO.               *
003800*    20/01/2015  PA    SOL-15-0021    SI EL ARCHIVO DE ENTRADA  * SOL15002
003900*                                     ESTA AUSENTE O VACIO, NO  *
004000*                                     SE GENERA NINGUN CSV Y SE *
004100*                                     EMITE UN AVISO.           *
004200*    05/11/2019  LT    SOL-19-0302    CADA CSV SE GENERA SOLO SI* SOL19030
004300*                                     SU PROPIO CONJUNTO (VALO- *
004400*                                     RES O EFECTIVO) TIENE AL  *
004500*                                     MENOS UN REGISTRO.        *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800*
004900 PROGRAM-ID.    V20C05B.
005000 AUTHOR.        M. VARGAS.
005100 INSTALLATION.  FACTORIA.
005200 DATE-WRITTEN.  11/05/1994.
005300 DATE-COMPILED.
005400 SECURITY.      CONFIDENCIAL - USO INTERNO.
005500******************************************************************
005600*                                                                *
005700*        E N V I R O N M E N T         D I V I S I O N           *
005800*                                                                *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100*
006200 CONFIGURATION SECTION.
006300*
006400 SPECIAL-NAMES.
006500     UPSI-0 ON STATUS IS WS-UPSI-DIAG-ON
006600            OFF STATUS IS WS-UPSI-DIAG-OFF.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*
007100     SELECT PARQET-EXTRACT-IN ASSIGN TO "PARQEXT"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-PARQET-IN.
007400*
007500     SELECT SECURITY-CSV-OUT ASSIGN TO "SECCSVO"
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-SECURITY-OUT.
007800*
007900     SELECT CASH-CSV-OUT    ASSIGN TO "CASHCSVO"
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FS-CASH-OUT.
008200******************************************************************
008300*                                                                *
008400*                D A T A            D I V I S I O N              *
008500*                                                                *
008600******************************************************************
008700 DATA DIVISION.
008800 FILE SECTION.
008900*
009000 FD  PARQET-EXTRACT-IN
009100     LABEL RECORDS ARE STANDARD.
009200 01  PARQET-REC.
009300     COPY V20WC05.
009400*
009500 FD  SECURITY-CSV-OUT
009600     LABEL RECORDS ARE STANDARD.
009700 01  SECURITY-CSV-REC               PIC X(120).
009800*
009900 FD  CASH-CSV-OUT
010000     LABEL RECORDS ARE STANDARD.
010100 01  CASH-CSV-REC                   PIC X(080).
010200******************************************************************
010300*                                                                *
010400*         W O R K I N G   S T O R A G E   S E C T I O N          *
010500*                                                                *
010600******************************************************************
010700 WORKING-STORAGE SECTION.
010800******************************************************************
010900*                  AREA DE STATUS DE ARCHIVOS                    *
011000******************************************************************
011100 01  ST-STATUS-ARCHIVOS.
011200     05  FS-PARQET-IN                PIC X(02) VALUE SPACES.
011300     05  FS-PARQET-IN-R REDEFINES FS-PARQET-IN.
011400         10  FS-PARQET-IN-CLASE      PIC X(01).
011500         10  FS-PARQET-IN-DET        PIC X(01).
011600     05  FS-SECURITY-OUT             PIC X(02) VALUE SPACES.
011700     05  FS-SECURITY-OUT-R REDEFINES FS-SECURITY-OUT.
011800         10  FS-SECURITY-OUT-CLASE   PIC X(01).
011900         10  FS-SECURITY-OUT-DET     PIC X(01).
012000     05  FS-CASH-OUT                 PIC X(02) VALUE SPACES.
012100     05  FS-CASH-OUT-R REDEFINES FS-CASH-OUT.
012200         10  FS-CASH-OUT-CLASE       PIC X(01).
012300         10  FS-CASH-OUT-DET         PIC X(01).
012400******************************************************************
012500*                    AREA  DE  SWITCHES                          *
012600******************************************************************
012700 01  SW-SWITCHES.
012800     05  SW-FIN-LECTURA              PIC X(01) VALUE 'N'.
012900         88  FIN-LECTURA                 VALUE 'S'.
013000******************************************************************
013100*                        AREA DE CONTADORES                      *
013200******************************************************************
013300 01  CN-CONTADORES.
013400     05  CN-REGISTROS-LEIDOS          PIC S9(07) COMP VALUE ZERO.
013500     05  CN-SECURITY-TOTAL            PIC S9(07) COMP VALUE ZERO.
013600     05  CN-CASH-TOTAL                PIC S9(07) COMP VALUE ZERO.
013700     05  CN-SECURITY-ESCRITOS         PIC S9(07) COMP VALUE ZERO.
013800     05  CN-CASH-ESCRITOS             PIC S9(07) COMP VALUE ZERO.
013900******************************************************************
014000*              AREAS DE TRABAJO PARA ARMAR EL CSV                *
014100******************************************************************
014200 01  WS-LINEA-CSV-VALORES            PIC X(120).
014300 01  WS-LINEA-CSV-EFECTIVO           PIC X(080).
014400*
014500 01  WS-CSV-PRICE                    PIC X(14).
014600 01  WS-CSV-SHARES                   PIC X(14).
014700 01  WS-CSV-AMOUNT                   PIC X(14).
014800*
014900 01  WS-ENCABEZADO-VALORES.
015000     05  FILLER                      PIC X(70) VALUE
015100     'date;price;shares;amount;tax;fee;type;assetType;identifier;c
015200-    'urrency'.
015300*
015400 01  WS-ENCABEZADO-EFECTIVO.
015500     05  FILLER                      PIC X(35) VALUE
015600         'date;amount;tax;fee;type;holding'.
015700*
015800 01  WS-HOLDING-CONSTANTE            PIC X(10) VALUE 'HOLDING_ID'.
015900*
016000 PROCEDURE DIVISION.
016100*
016200 MAINLINE.
016300*
016400     PERFORM 1000-CONTAR-REGISTROS
016500        THRU 1000-CONTAR-REGISTROS-EXIT
016600*
016700     IF  CN-REGISTROS-LEIDOS EQUAL ZERO
016800         DISPLAY 'V20C05B - AVISO: CONJUNTO DE ENTRADA VACIO, NO '
016900                 'SE GENERA NINGUN CSV'
017000     ELSE
017100         IF  CN-SECURITY-TOTAL GREATER ZERO
017200             PERFORM 2000-ESCRIBIR-VALORES
017300                THRU 2000-ESCRIBIR-VALORES-EXIT
017400         ELSE
017500             DISPLAY 'V20C05B - AVISO: NINGUN MOVIMIENTO DE '
017600                     'VALORES, NO SE GENERA EL CSV DE VALORES'
017700         END-IF
017800*
017900         IF  CN-CASH-TOTAL GREATER ZERO
018000             PERFORM 3000-ESCRIBIR-EFECTIVO
018100                THRU 3000-ESCRIBIR-EFECTIVO-EXIT
018200         ELSE
018300             DISPLAY 'V20C05B - AVISO: NINGUN MOVIMIENTO DE '
018400                     'EFECTIVO, NO SE GENERA EL CSV DE EFECTIVO'
018500         END-IF
018600     END-IF
018700*
018800     PERFORM 6000-FIN
018900        THRU 6000-FIN-EXIT
019000*
019100     STOP RUN.
019200******************************************************************
019300*                1000-CONTAR-REGISTROS                           *
019400*     PASADA 1: CUENTA CUANTOS MOVIMIENTOS HAY DE CADA CLASE     *
019500*     (U4-1) ANTES DE DECIDIR QUE ARCHIVOS GENERAR.              *
019600******************************************************************
019700 1000-CONTAR-REGISTROS.
019800*
019900     MOVE 'N'                        TO SW-FIN-LECTURA
020000*
020100     OPEN INPUT PARQET-EXTRACT-IN
020200*
020300     IF  FS-PARQET-IN NOT EQUAL '00'
020400         MOVE ZERO                   TO CN-REGISTROS-LEIDOS
020500         GO TO 1000-CONTAR-REGISTROS-EXIT
020600     END-IF
020700*
020800     PERFORM 1900-LEER-PARQET
020900        THRU 1900-LEER-PARQET-EXIT
021000*
021100     PERFORM 1100-CLASIFICAR-REGISTRO
021200        THRU 1100-CLASIFICAR-REGISTRO-EXIT
021300        UNTIL FIN-LECTURA
021400*
021500     CLOSE PARQET-EXTRACT-IN
021600*
021700     .
021800 1000-CONTAR-REGISTROS-EXIT.
021900     EXIT.
022000******************************************************************
022100*                1100-CLASIFICAR-REGISTRO                        *
022200******************************************************************
022300 1100-CLASIFICAR-REGISTRO.
022400*
022500     EVALUATE TRUE
022600         WHEN PQ-TIPO-COMPRA
022700         WHEN PQ-TIPO-VENTA
022800         WHEN PQ-TIPO-DIVIDENDO
022900             ADD 1                   TO CN-SECURITY-TOTAL
023000         WHEN PQ-TIPO-INTERES
023100         WHEN PQ-TIPO-TRASP-ENTRA
023200         WHEN PQ-TIPO-TRASP-SALE
023300             ADD 1                   TO CN-CASH-TOTAL
023400     END-EVALUATE
023500*
023600     PERFORM 1900-LEER-PARQET
023700        THRU 1900-LEER-PARQET-EXIT
023800*
023900     .
024000 1100-CLASIFICAR-REGISTRO-EXIT.
024100     EXIT.
024200******************************************************************
024300*                1900-LEER-PARQET                                *
024400******************************************************************
024500 1900-LEER-PARQET.
024600*
024700     READ PARQET-EXTRACT-IN
024800         AT END
024900             SET FIN-LECTURA         TO TRUE
025000             GO TO 1900-LEER-PARQET-EXIT
025100     END-READ
025200*
025300     ADD 1                           TO CN-REGISTROS-LEIDOS
025400*
025500     .
025600 1900-LEER-PARQET-EXIT.
025700     EXIT.
025800******************************************************************
025900*                2000-ESCRIBIR-VALORES                           *
026000*     PASADA 2: RELEE EL ARCHIVO PARQET Y ESCRIBE SOLO LOS       *
026100*     MOVIMIENTOS DE VALORES (COMPRA/VENTA/DIVIDENDO).           *
026200******************************************************************
026300 2000-ESCRIBIR-VALORES.
026400*
026500     MOVE 'N'                        TO SW-FIN-LECTURA
026600*
026700     OPEN INPUT PARQET-EXTRACT-IN
026800     OPEN OUTPUT SECURITY-CSV-OUT
026900*
027000     MOVE WS-ENCABEZADO-VALORES      TO SECURITY-CSV-REC
027100     WRITE SECURITY-CSV-REC
027200*
027300     PERFORM 1900-LEER-PARQET
027400        THRU 1900-LEER-PARQET-EXIT
027500*
027600     PERFORM 2100-DETALLE-VALORES
027700        THRU 2100-DETALLE-VALORES-EXIT
027800        UNTIL FIN-LECTURA
027900*
028000     CLOSE PARQET-EXTRACT-IN
028100     CLOSE SECURITY-CSV-OUT
028200*
028300     .
028400 2000-ESCRIBIR-VALORES-EXIT.
028500     EXIT.
028600******************************************************************
028700*                2100-DETALLE-VALORES                            *
028800*     REGLA U4-2: COMPRA/VENTA EMITEN AMOUNT EN BLANCO;          *
028900*     DIVIDENDO EMITE PRICE Y SHARES EN BLANCO.                  *
029000******************************************************************
029100 2100-DETALLE-VALORES.
029200*
029300     IF  PQ-TIPO-COMPRA OR PQ-TIPO-VENTA OR PQ-TIPO-DIVIDENDO
029400         MOVE PQ-PRICE-TXT           TO WS-CSV-PRICE
029500         MOVE PQ-SHARES-TXT          TO WS-CSV-SHARES
029600         MOVE PQ-AMOUNT-TXT          TO WS-CSV-AMOUNT
029700*
029800         IF  PQ-TIPO-COMPRA OR PQ-TIPO-VENTA
029900             MOVE SPACES             TO WS-CSV-AMOUNT
030000         END-IF
030100*
030200         IF  PQ-TIPO-DIVIDENDO
030300             MOVE SPACES             TO WS-CSV-PRICE
030400             MOVE SPACES             TO WS-CSV-SHARES
030500         END-IF
030600*
030700         MOVE SPACES                 TO WS-LINEA-CSV-VALORES
030800         STRING PQ-DATE           DELIMITED BY SPACE
030900                ';'               DELIMITED BY SIZE
031000                WS-CSV-PRICE      DELIMITED BY SPACE
031100                ';'               DELIMITED BY SIZE
031200                WS-CSV-SHARES     DELIMITED BY SPACE
031300                ';'               DELIMITED BY SIZE
031400                WS-CSV-AMOUNT     DELIMITED BY SPACE
031500                ';'               DELIMITED BY SIZE
031600                PQ-TAX-TXT        DELIMITED BY SPACE
031700                ';'               DELIMITED BY SIZE
031800                PQ-FEE-TXT        DELIMITED BY SPACE
031900                ';'               DELIMITED BY SIZE
032000                PQ-TYPE           DELIMITED BY SPACE
032100                ';'               DELIMITED BY SIZE
032200                PQ-ASSET-TYPE     DELIMITED BY SPACE
032300                ';'               DELIMITED BY SIZE
032400                PQ-IDENTIFIER     DELIMITED BY SPACE
032500                ';'               DELIMITED BY SIZE
032600                PQ-CURRENCY       DELIMITED BY SPACE
032700             INTO WS-LINEA-CSV-VALORES
032800*
032900         MOVE WS-LINEA-CSV-VALORES   TO SECURITY-CSV-REC
033000         WRITE SECURITY-CSV-REC
033100         ADD 1                       TO CN-SECURITY-ESCRITOS
033200     END-IF
033300*
033400     PERFORM 1900-LEER-PARQET
033500        THRU 1900-LEER-PARQET-EXIT
033600*
033700     .
033800 2100-DETALLE-VALORES-EXIT.
033900     EXIT.
034000******************************************************************
034100*                3000-ESCRIBIR-EFECTIVO                          *
034200*     PASADA 3: RELEE EL ARCHIVO PARQET Y ESCRIBE SOLO LOS       *
034300*     MOVIMIENTOS DE EFECTIVO (INTERES/TRASPASO ENTRA/SALE).     *
034400******************************************************************
034500 3000-ESCRIBIR-EFECTIVO.
034600*
034700     MOVE 'N'                        TO SW-FIN-LECTURA
034800*
034900     OPEN INPUT PARQET-EXTRACT-IN
035000     OPEN OUTPUT CASH-CSV-OUT
035100*
035200     MOVE WS-ENCABEZADO-EFECTIVO     TO CASH-CSV-REC
035300     WRITE CASH-CSV-REC
035400*
035500     PERFORM 1900-LEER-PARQET
035600        THRU 1900-LEER-PARQET-EXIT
035700*
035800     PERFORM 3100-DETALLE-EFECTIVO
035900        THRU 3100-DETALLE-EFECTIVO-EXIT
036000        UNTIL FIN-LECTURA
036100*
036200     CLOSE PARQET-EXTRACT-IN
036300     CLOSE CASH-CSV-OUT
036400*
036500     .
036600 3000-ESCRIBIR-EFECTIVO-EXIT.
036700     EXIT.
036800******************************************************************
036900*                3100-DETALLE-EFECTIVO                           *
037000*     REGLA U4-3: HOLDING ES SIEMPRE LA CONSTANTE HOLDING_ID;    *
037100*     AMOUNT/TAX/FEE YA TRAEN '0' CUANDO NO APLICAN (REGLA U3-9).*
037200******************************************************************
037300 3100-DETALLE-EFECTIVO.
037400*
037500     IF  PQ-TIPO-INTERES OR PQ-TIPO-TRASP-ENTRA
037600     OR  PQ-TIPO-TRASP-SALE
037700         MOVE SPACES                 TO WS-LINEA-CSV-EFECTIVO
037800         STRING PQ-DATE           DELIMITED BY SPACE
037900                ';'               DELIMITED BY SIZE
038000                PQ-AMOUNT-TXT     DELIMITED BY SPACE
038100                ';'               DELIMITED BY SIZE
038200                PQ-TAX-TXT        DELIMITED BY SPACE
038300                ';'               DELIMITED BY SIZE
038400                PQ-FEE-TXT        DELIMITED BY SPACE
038500                ';'               DELIMITED BY SIZE
038600                PQ-TYPE           DELIMITED BY SPACE
038700                ';'               DELIMITED BY SIZE
038800                WS-HOLDING-CONSTANTE DELIMITED BY SPACE
038900             INTO WS-LINEA-CSV-EFECTIVO
039000*
039100         MOVE WS-LINEA-CSV-EFECTIVO  TO CASH-CSV-REC
039200         WRITE CASH-CSV-REC
039300         ADD 1                       TO CN-CASH-ESCRITOS
039400     END-IF
039500*
039600     PERFORM 1900-LEER-PARQET
039700        THRU 1900-LEER-PARQET-EXIT
039800*
039900     .
040000 3100-DETALLE-EFECTIVO-EXIT.
040100     EXIT.
040200******************************************************************
040300*                         6000-FIN                               *
040400******************************************************************
040500 6000-FIN.
040600*
040700     DISPLAY 'V20C05B - MOVIMIENTOS LEIDOS    : ' CN-REGISTROS-LEIDOS
040800     DISPLAY 'V20C05B - TRANSACCIONES VALORES : ' CN-SECURITY-ESCRITOS
040900     DISPLAY 'V20C05B - TRANSACCIONES EFECTIVO: ' CN-CASH-ESCRITOS
041000     DISPLAY 'V20C05B - TOTAL TRANSACCIONES   : ' CN-REGISTROS-LEIDOS
041100*
041200     IF  WS-UPSI-DIAG-ON
041300         DISPLAY 'V20C05B - DIAG: FS-PARQET-IN    = ' FS-PARQET-IN
041400         DISPLAY 'V20C05B - DIAG: FS-SECURITY-OUT = '
041500             FS-SECURITY-OUT
041600         DISPLAY 'V20C05B - DIAG: FS-CASH-OUT     = ' FS-CASH-OUT
041700     END-IF
041800*
041900     .
042000 6000-FIN-EXIT.
042100     EXIT.
