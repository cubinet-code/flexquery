000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V20C01B                                             *
000400*                                                                *
000500*  FECHA CREACION: 15/02/1989                                    *
000600*                                                                *
000700*  AUTOR: R. OCHOA                                               *
000800*                                                                *
000900*  APLICACION: VALORES Y CUSTODIA. PROCESOS BATCH.               *
001000*                                                                *
001100*  DESCRIPCION: FILTRA LAS OPERACIONES DE COMPRA/VENTA (TRADES)  *
001200*               DEL ESTADO DE CUENTA DEL CORRESPONSAL EXTRANJERO *
001300*               DEJANDO SOLO LAS QUE CAEN DENTRO DEL RANGO DE    *
001400*               FECHAS RECIBIDO POR PARAMETRO, PARA EL CIERRE    *
001500*               DE ESTADO DE CUENTA DEL PERIODO.                 *
001600*                                                                *
001700******************************************************************
001800* BITACORA DE CAMBIOS.                                           *
001900* ----------------------------------------------------------     *
002000*    FECHA       INIC  TICKET         DESCRIPCION                *
002100*    ----------  ----  -------------  ------------------------- *
002200*    15/02/1989  RO    SOL-89-0041    VERSION INICIAL. FILTRA   * SOL89004
002300*                                     EL BLOTTER DE TRADES DEL  *
002400*                                     CORRESPONSAL POR RANGO DE *
002500*                                     FECHA DE LIQUIDACION PARA *
002600*                                     EL CIERRE MENSUAL.        *
002700*    03/07/1991  RO    SOL-91-0119    LOS REGISTROS SIN FECHA   * SOL91011
002800*                                     DE OPERACION (CORRECCIO-  *
002900*                                     NES DEL CORRESPONSAL) SE  *
003000*                                     DEJAN PASAR SIN FILTRAR.  *
003100*    21/11/1994  MVG   SOL-94-0233    AJUSTE POR AMPLIACION DE  * SOL94023
003200*                                     TRD-DESCRIPTION EN LA     *
003300*                                     COPY V20WC01.             *
003400*    30/09/1998  RO    Y2K-98-0007    COMPARACION DE FECHAS     * Y2K98000
003500*                                     PASA DE AAMMDD A          *
003600*                                     AAAAMMDD (4 DIGITOS DE    *
003700*                                     ANO). TARJETA DE PARAME-  *
003800*                                     TROS RESECUENCIADA.       *
003900*    12/03/2002  JQ    SOL-02-0087    SIN CAMBIOS DE LOGICA;    * SOL02008
004000*                                     SE AGREGA TRD-CURRENCY AL *
004100*                                     PASE DE REGISTRO (VER     *
004200*                                     V20WC01).                 *
004300*    01/06/2009  CZ    SOL-09-0188    EL ARCHIVO DE SALIDA PASA * SOL09018
004400*                                     A SER TAMBIEN ENTRADA DEL *
004500*                                     LISTADO IMPRESO V20C03B.  *
004600*                                     SIN CAMBIO DE LOGICA EN   *
004700*                                     ESTE PROGRAMA.            *
004800*    20/01/2015  PA    SOL-15-0021    SE ENDURECE LA VALIDACION * SOL15002
004900*                                     DE FILE STATUS AL ABRIR   *
005000*                                     TRADESIN; ANTES UN ARCHIVO*
005100*                                     AUSENTE PASABA SIN AVISO. *
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400*
005500 PROGRAM-ID.    V20C01B.
005600 AUTHOR.        R. OCHOA.
005700 INSTALLATION.  FACTORIA.
005800 DATE-WRITTEN.  15/02/1989.
005900 DATE-COMPILED.
006000 SECURITY.      CONFIDENCIAL - USO INTERNO.
006100******************************************************************
006200*                                                                *
006300*        E N V I R O N M E N T         D I V I S I O N           *
006400*                                                                *
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700*
006800 CONFIGURATION SECTION.
006900*
007000 SPECIAL-NAMES.
007100     UPSI-0 ON STATUS IS WS-UPSI-DIAG-ON
007200            OFF STATUS IS WS-UPSI-DIAG-OFF.
007300*
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600*
007700     SELECT PARM-IN      ASSIGN TO "PARMIN"
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FS-PARM-IN.
008000*
008100     SELECT TRADES-IN    ASSIGN TO "TRADESIN"
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS FS-TRADES-IN.
008400*
008500     SELECT TRADES-FILT-OUT ASSIGN TO "TRADESFO"
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS FS-TRADES-OUT.
008800******************************************************************
008900*                                                                *
009000*                D A T A            D I V I S I O N              *
009100*                                                                *
009200******************************************************************
009300 DATA DIVISION.
009400 FILE SECTION.
009500*
009600 FD  PARM-IN
009700     LABEL RECORDS ARE STANDARD.
009800 01  PARM-REC.
009900     COPY V20WC06.
010000*
010100 FD  TRADES-IN
010200     LABEL RECORDS ARE STANDARD.
010300 01  TRADE-REC.
010400     COPY V20WC01.
010500*
010600 FD  TRADES-FILT-OUT
010700     LABEL RECORDS ARE STANDARD.
010800 01  TRADE-REC-SALIDA            PIC X(132).
010900******************************************************************
011000*                                                                *
011100*         W O R K I N G   S T O R A G E   S E C T I O N          *
011200*                                                                *
011300******************************************************************
011400 WORKING-STORAGE SECTION.
011500******************************************************************
011600*                  AREA DE STATUS DE ARCHIVOS                    *
011700******************************************************************
011800 01  ST-STATUS-ARCHIVOS.
011900     05  FS-PARM-IN                  PIC X(02) VALUE SPACES.
012000     05  FS-PARM-IN-R REDEFINES FS-PARM-IN.
012100         10  FS-PARM-IN-CLASE        PIC X(01).
012200         10  FS-PARM-IN-DET          PIC X(01).
012300     05  FS-TRADES-IN                PIC X(02) VALUE SPACES.
012400     05  FS-TRADES-IN-R REDEFINES FS-TRADES-IN.
012500         10  FS-TRADES-IN-CLASE      PIC X(01).
012600         10  FS-TRADES-IN-DET        PIC X(01).
012700     05  FS-TRADES-OUT               PIC X(02) VALUE SPACES.
012800         88  FS-TRADES-OUT-OK            VALUE '00'.
012900     05  FS-TRADES-OUT-R REDEFINES FS-TRADES-OUT.
013000         10  FS-TRADES-OUT-CLASE     PIC X(01).
013100         10  FS-TRADES-OUT-DET       PIC X(01).
013200******************************************************************
013300*                    AREA  DE  SWITCHES                          *
013400******************************************************************
013500 01  SW-SWITCHES.
013600     05  SW-FIN-TRADES               PIC X(01) VALUE 'N'.
013700         88  FIN-TRADES                   VALUE 'S'.
013800         88  NO-FIN-TRADES                VALUE 'N'.
013900******************************************************************
014000*                        AREA DE CONTADORES                      *
014100******************************************************************
014200 01  CN-CONTADORES.
014300     05  CN-TRADES-LEIDOS            PIC S9(07) COMP VALUE ZEROES.
014400     05  CN-TRADES-ESCRITOS          PIC S9(07) COMP VALUE ZEROES.
014500******************************************************************
014600*                AREA DE MENSAJES                                *
014700******************************************************************
014800 01  ME-MENSAJES-ERROR.
014900     05  ME-PARM-AUSENTE.
015000         10  ME-PARM-AUSENTE-COD     PIC X(07) VALUE 'V20E001'.
015100         10  FILLER                  PIC X(01) VALUE SPACE.
015200         10  FILLER                  PIC X(32) VALUE
015300             'TARJETA DE PARAMETROS AUSENTE'.
015400     05  ME-TRADES-AUSENTE.
015500         10  ME-TRADES-AUSENTE-COD   PIC X(07) VALUE 'V20E002'.
015600         10  FILLER                  PIC X(01) VALUE SPACE.
015700         10  FILLER                  PIC X(32) VALUE
015800             'ARCHIVO TRADESIN AUSENTE/VACIO'.
015900******************************************************************
016000*                        AREA DE PARAMETROS                      *
016100******************************************************************
016200 01  WS-PARAMETROS.
016300     COPY V20WC06.
016400*
016500 PROCEDURE DIVISION.
016600*
016700 MAINLINE.
016800*
016900     PERFORM 1000-INICIO
017000        THRU 1000-INICIO-EXIT
017100*
017200     PERFORM 2000-PROCESO
017300        THRU 2000-PROCESO-EXIT
017400        UNTIL FIN-TRADES
017500*
017600     PERFORM 6000-FIN
017700        THRU 6000-FIN-EXIT
017800*
017900     STOP RUN.
018000******************************************************************
018100*                         1000-INICIO                            *
018200******************************************************************
018300 1000-INICIO.
018400*
018500     OPEN INPUT PARM-IN
018600*
018700     IF  FS-PARM-IN NOT EQUAL '00'
018800         DISPLAY ME-PARM-AUSENTE
018900         MOVE 16                     TO RETURN-CODE
019000         STOP RUN
019100     END-IF
019200*
019300     READ PARM-IN INTO WS-PARAMETROS
019400         AT END
019500             DISPLAY ME-PARM-AUSENTE
019600             MOVE 16                 TO RETURN-CODE
019700             STOP RUN
019800     END-READ
019900*
020000     CLOSE PARM-IN
020100*
020200     OPEN INPUT TRADES-IN
020300*
020400     IF  FS-TRADES-IN NOT EQUAL '00'
020500         DISPLAY ME-TRADES-AUSENTE
020600         MOVE 16                     TO RETURN-CODE
020700         STOP RUN
020800     END-IF
020900*
021000     OPEN OUTPUT TRADES-FILT-OUT
021100*
021200     PERFORM 2900-LEER-TRADE
021300        THRU 2900-LEER-TRADE-EXIT
021400*
021500     .
021600 1000-INICIO-EXIT.
021700     EXIT.
021800******************************************************************
021900*                        2000-PROCESO                            *
022000******************************************************************
022100 2000-PROCESO.
022200*
022300     PERFORM 2100-FILTRAR-TRADE
022400        THRU 2100-FILTRAR-TRADE-EXIT
022500*
022600     PERFORM 2900-LEER-TRADE
022700        THRU 2900-LEER-TRADE-EXIT
022800*
022900     .
023000 2000-PROCESO-EXIT.
023100     EXIT.
023200******************************************************************
023300*                  2100-FILTRAR-TRADE                            *
023400*     REGLA U1-1/U1-2/U1-4: UN TRADE SIN FECHA PASA DE LARGO;    *
023500*     CON FECHA, SOLO PASA SI CAE DENTRO DEL RANGO RECIBIDO.     *
023600*     A LOS TRADES NUNCA SE LES APLICA FILTRO POR TIPO.          *
023700******************************************************************
023800 2100-FILTRAR-TRADE.
023900*
024000     IF  TRD-TRADE-DATE-ALFA EQUAL SPACES
024100      OR TRD-TRADE-DATE      EQUAL ZEROES
024200         PERFORM 2150-ESCRIBIR-TRADE
024300            THRU 2150-ESCRIBIR-TRADE-EXIT
024400     ELSE
024500         IF  TRD-TRADE-DATE NOT LESS PAR-FECHA-INICIO
024600         AND TRD-TRADE-DATE NOT GREATER PAR-FECHA-FIN
024700             PERFORM 2150-ESCRIBIR-TRADE
024800                THRU 2150-ESCRIBIR-TRADE-EXIT
024900         END-IF
025000     END-IF
025100*
025200     .
025300 2100-FILTRAR-TRADE-EXIT.
025400     EXIT.
025500******************************************************************
025600*                  2150-ESCRIBIR-TRADE                           *
025700******************************************************************
025800 2150-ESCRIBIR-TRADE.
025900*
026000     WRITE TRADE-REC-SALIDA FROM TRADE-REC
026100*
026200     ADD 1                           TO CN-TRADES-ESCRITOS
026300*
026400     .
026500 2150-ESCRIBIR-TRADE-EXIT.
026600     EXIT.
026700******************************************************************
026800*                  2900-LEER-TRADE                               *
026900******************************************************************
027000 2900-LEER-TRADE.
027100*
027200     READ TRADES-IN
027300         AT END
027400             SET FIN-TRADES          TO TRUE
027500             GO TO 2900-LEER-TRADE-EXIT
027600     END-READ
027700*
027800     ADD 1                           TO CN-TRADES-LEIDOS
027900*
028000     .
028100 2900-LEER-TRADE-EXIT.
028200     EXIT.
028300******************************************************************
028400*                         6000-FIN                               *
028500******************************************************************
028600 6000-FIN.
028700*
028800     CLOSE TRADES-IN
028900     CLOSE TRADES-FILT-OUT
029000*
029100     DISPLAY 'V20C01B - TRADES LEIDOS    : ' CN-TRADES-LEIDOS
029200     DISPLAY 'V20C01B - TRADES ESCRITOS   : ' CN-TRADES-ESCRITOS
029300*
029400     IF  WS-UPSI-DIAG-ON
029500         DISPLAY 'V20C01B - FS TRADESIN  AL CIERRE: ' FS-TRADES-IN
029600         DISPLAY 'V20C01B - FS TRADESFO  AL CIERRE: ' FS-TRADES-OUT
029700     END-IF
029800*
029900     .
030000 6000-FIN-EXIT.
030100     EXIT.
