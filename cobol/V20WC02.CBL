000100******************************************************************
000200*                                                                *
000300*  COPY:        V20WC02                                         *
000400*                                                                *
000500*  APLICACION:  VALORES Y CUSTODIA - PROCESOS BATCH              *
000600*                                                                *
000700*  CONTENIDO:   LAYOUT DE UN MOVIMIENTO DE EFECTIVO (DIVIDENDO,  *
000800*               INTERES, DEPOSITO O RETIRO) DEL ESTADO DE        *
000900*               CUENTA DEL CORRESPONSAL.  USADO COMO REGISTRO    *
001000*               DE ENTRADA (CASHTXN-IN) Y DE SALIDA FILTRADA     *
001100*               (CASHTXN-FILT-OUT) EN V20C02B, Y COMO ENTRADA    *
001200*               DE IMPRESION EN V20C03B.                         *
001300******************************************************************
001400*    FECHA       INIC  TICKET         DESCRIPCION
001500*    ----------  ----  -------------  ------------------------
001600*    15/02/1989  RO    SOL-89-0041    CREACION DEL LAYOUT
001700*    03/07/1991  RO    SOL-91-0119    CSH-TYPE PASA DE X(12) A
001800*                                     X(22) (NUEVOS TIPOS DE
001900*                                     MOVIMIENTO DEL CORRESPONSAL)
002000******************************************************************
002100     05  CSH-DATE                    PIC 9(08).
002200     05  CSH-DATE-R REDEFINES CSH-DATE.
002300         10  CSH-DATE-CCYY           PIC 9(04).
002400         10  CSH-DATE-MM             PIC 9(02).
002500         10  CSH-DATE-DD             PIC 9(02).
002600     05  CSH-DATE-ALFA REDEFINES CSH-DATE
002700                                      PIC X(08).
002800     05  CSH-DESCRIPTION             PIC X(40).
002900     05  CSH-AMOUNT                  PIC S9(11)V9(02).
003000     05  CSH-TYPE                    PIC X(22).
003100         88  CSH-ES-DEP-RET              VALUE
003200             'Deposits/Withdrawals  '.
003300     05  FILLER                      PIC X(05).
