000100******************************************************************
000200*                                                                *
000300*  COPY:        V20WC05                                         *
000400*                                                                *
000500*  APLICACION:  VALORES Y CUSTODIA - PROCESOS BATCH              *
000600*                                                                *
000700*  CONTENIDO:   LAYOUT DEL MOVIMIENTO NORMALIZADO DE PORTAFOLIO  *
000800*               (FORMATO "PARQET") GENERADO POR V20C04B Y LEIDO  *
000900*               POR V20C05B PARA ARMAR LOS DOS CSV DE SALIDA.    *
001000*               LOS CAMPOS NUMERICOS YA VIENEN EDITADOS EN       *
001100*               V20C04B (VALOR ABSOLUTO, COMA DECIMAL, '0'       *
001200*               CUANDO NO APLICA) PARA QUE V20C05B SOLO TENGA    *
001300*               QUE ARMAR Y REPARTIR COLUMNAS, SIN REPETIR       *
001400*               REGLAS DE EDICION.                               *
001500******************************************************************
001600*    FECHA       INIC  TICKET         DESCRIPCION
001700*    ----------  ----  -------------  ------------------------
001800*    01/06/2009  CZ    SOL-09-0188    CREACION DEL LAYOUT
001900******************************************************************
002000     05  PQ-DATE                     PIC X(10).
002100     05  PQ-TYPE                     PIC X(11).
002200         88  PQ-TIPO-COMPRA              VALUE 'Buy'.
002300         88  PQ-TIPO-VENTA               VALUE 'Sell'.
002400         88  PQ-TIPO-DIVIDENDO           VALUE 'Dividend'.
002500         88  PQ-TIPO-INTERES             VALUE 'Interest'.
002600         88  PQ-TIPO-TRASP-ENTRA         VALUE 'TransferIn'.
002700         88  PQ-TIPO-TRASP-SALE          VALUE 'TransferOut'.
002800     05  PQ-CURRENCY                 PIC X(03).
002900     05  PQ-IDENTIFIER               PIC X(12).
003000     05  PQ-ASSET-TYPE                PIC X(08).
003100         88  PQ-ACTIVO-TITULO            VALUE 'Security'.
003200         88  PQ-ACTIVO-EFECTIVO          VALUE 'Cash'.
003300     05  PQ-SHARES-TXT               PIC X(14).
003400     05  PQ-PRICE-TXT                PIC X(14).
003500     05  PQ-AMOUNT-TXT               PIC X(14).
003600     05  PQ-TAX-TXT                  PIC X(10).
003700     05  PQ-FEE-TXT                  PIC X(10).
003800     05  FILLER                      PIC X(04).
