000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V20C03B                                             *
000400*                                                                *
000500*  FECHA CREACION: 11/05/1994                                    *
000600*                                                                *
000700*  AUTOR: M. VARGAS                                              *
000800*                                                                *
000900*  APLICACION: VALORES Y CUSTODIA. PROCESOS BATCH.               *
001000*                                                                *
001100*  DESCRIPCION: IMPRIME LOS MOVIMIENTOS DE TRADES Y DE EFECTIVO  *
001200*               YA FILTRADOS POR V20C01B/V20C02B, EN DOS         *
001300*               LISTADOS COLUMNARES CON ENCABEZADO.  SIN         *
001400*               QUIEBRES DE CONTROL NI TOTALES; LA SECCION SE    *
001500*               OMITE POR COMPLETO SI EL ARCHIVO FILTRADO        *
001600*               RESPECTIVO NO TRAE REGISTROS.                    *
001700*                                                                *
001800******************************************************************
001900* BITACORA DE CAMBIOS.                                           *
002000* ----------------------------------------------------------     *
002100*    FECHA       INIC  TICKET         DESCRIPCION                *
002200*    ----------  ----  -------------  ------------------------- *
002300*    11/05/1994  MVG   SOL-94-0310    VERSION INICIAL. LISTADO  * SOL94031
002400*                                     DE TRADES Y EFECTIVO      *
002500*                                     FILTRADOS PARA EL CIERRE  *
002600*                                     DE ESTADO DE CUENTA.      *
002700*    30/09/1998  MVG   Y2K-98-0007    LA FECHA SE REFORMATEA A  * Y2K98000
002800*                                     AAAA-MM-DD (ANTES         *
002900*                                     AA-MM-DD).                *
003000*    04/02/2003  JQ    SOL-03-0015    SIN CAMBIOS; SE CONFIRMA  * SOL03001
003100*                                     QUE EL LISTADO NO LLEVA   *
003200*                                     LOS DEPOSITOS/RETIROS     *
003300*                                     EXCLUIDOS EN V20C02B.     *
003400*    01/06/2009  CZ    SOL-09-0188    LA COLUMNA "TOTAL COST"   * SOL09018
003500*                                     SE DOCUMENTA EXPLICITAMEN-*
003600*                                     TE COMO COSTO + ESPACIO + *
003700*                                     MONEDA (SIN CAMBIO DE     *
003800*                                     CODIGO).                  *
003900*    20/01/2015  PA    SOL-15-0021    UN ARCHIVO FILTRADO        *SOL15002
004000*                                     AUSENTE O VACIO YA NO ES  *
004100*                                     ERROR AQUI; SOLO SE OMITE *
004200*                                     LA SECCION CORRESPONDIEN- *
004300*                                     TE (EL ERROR DE ARCHIVO   *
004400*                                     AUSENTE SE VALIDA EN      *
004500*                                     V20C01B/V20C02B).         *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800*
004900 PROGRAM-ID.    V20C03B.
005000 AUTHOR.        M. VARGAS.
005100 INSTALLATION.  FACTORIA.
005200 DATE-WRITTEN.  11/05/1994.
005300 DATE-COMPILED.
005400 SECURITY.      CONFIDENCIAL - USO INTERNO.
005500******************************************************************
005600*                                                                *
005700*        E N V I R O N M E N T         D I V I S I O N           *
005800*                                                                *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100*
006200 CONFIGURATION SECTION.
006300*
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*
007000     SELECT TRADES-FILT-IN   ASSIGN TO "TRADESFO"
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-TRADES-IN.
007300*
007400     SELECT CASHTXN-FILT-IN  ASSIGN TO "CASHTFO"
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS-CASHTXN-IN.
007700*
007800     SELECT REPORT-OUT       ASSIGN TO "REPRTOUT"
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-REPORT-OUT.
008100******************************************************************
008200*                                                                *
008300*                D A T A            D I V I S I O N              *
008400*                                                                *
008500******************************************************************
008600 DATA DIVISION.
008700 FILE SECTION.
008800*
008900 FD  TRADES-FILT-IN
009000     LABEL RECORDS ARE STANDARD.
009100 01  TRADE-REC.
009200     COPY V20WC01.
009300*
009400 FD  CASHTXN-FILT-IN
009500     LABEL RECORDS ARE STANDARD.
009600 01  CASHTXN-REC.
009700     COPY V20WC02.
009800*
009900 FD  REPORT-OUT
010000     LABEL RECORDS ARE STANDARD.
010100 01  REPORT-LINEA                PIC X(132).
010200******************************************************************
010300*                                                                *
010400*         W O R K I N G   S T O R A G E   S E C T I O N          *
010500*                                                                *
010600******************************************************************
010700 WORKING-STORAGE SECTION.
010800******************************************************************
010900*                  AREA DE STATUS DE ARCHIVOS                    *
011000******************************************************************
011100 01  ST-STATUS-ARCHIVOS.
011200     05  FS-TRADES-IN                PIC X(02) VALUE SPACES.
011300         88  FS-TRADES-IN-OK             VALUE '00'.
011400     05  FS-TRADES-IN-R REDEFINES FS-TRADES-IN.
011500         10  FS-TRADES-IN-CLASE       PIC X(01).
011600         10  FS-TRADES-IN-DET         PIC X(01).
011700     05  FS-CASHTXN-IN               PIC X(02) VALUE SPACES.
011800         88  FS-CASHTXN-IN-OK            VALUE '00'.
011900     05  FS-REPORT-OUT                PIC X(02) VALUE SPACES.
012000     05  FS-REPORT-OUT-R REDEFINES FS-REPORT-OUT.
012100         10  FS-REPORT-OUT-CLASE      PIC X(01).
012200         10  FS-REPORT-OUT-DET        PIC X(01).
012300******************************************************************
012400*                    AREA  DE  SWITCHES                          *
012500******************************************************************
012600 01  SW-SWITCHES.
012700     05  SW-FIN-TRADES                PIC X(01) VALUE 'N'.
012800         88  FIN-TRADES                   VALUE 'S'.
012900     05  SW-HAY-TRADES                PIC X(01) VALUE 'N'.
013000         88  HAY-TRADES                   VALUE 'S'.
013100     05  SW-FIN-EFECTIVO              PIC X(01) VALUE 'N'.
013200         88  FIN-EFECTIVO                 VALUE 'S'.
013300     05  SW-HAY-EFECTIVO              PIC X(01) VALUE 'N'.
013400         88  HAY-EFECTIVO                 VALUE 'S'.
013500     05  SW-ABIERTO-TRADES            PIC X(01) VALUE 'N'.
013600         88  ABIERTO-TRADES               VALUE 'S'.
013700     05  SW-ABIERTO-EFECTIVO          PIC X(01) VALUE 'N'.
013800         88  ABIERTO-EFECTIVO             VALUE 'S'.
013900******************************************************************
014000*                        AREA DE CONTADORES                      *
014100******************************************************************
014200 01  CN-CONTADORES.
014300     05  CN-TRADES-IMPRESOS           PIC S9(07) COMP VALUE ZEROES.
014400     05  CN-EFECTIVO-IMPRESOS         PIC S9(07) COMP VALUE ZEROES.
014500******************************************************************
014600*         AREA DE TRABAJO PARA REFORMATO DE FECHA                *
014700******************************************************************
014800 01  WS-FECHA-RPT                     PIC X(10).
014900 01  WS-FECHA-RPT-R REDEFINES WS-FECHA-RPT.
015000     05  WS-FECHA-RPT-CCYY            PIC X(04).
015100     05  FILLER                       PIC X(01).
015200     05  WS-FECHA-RPT-MM              PIC X(02).
015300     05  FILLER                       PIC X(01).
015400     05  WS-FECHA-RPT-DD              PIC X(02).
015500******************************************************************
015600*             AREA DE CAMPOS NUMERICOS EDITADOS                  *
015700******************************************************************
015800 01  WS-EDIT-CANTIDAD                 PIC -(8)9.9999.
015900 01  WS-EDIT-PRECIO                   PIC -(8)9.9999.
016000 01  WS-EDIT-MONTO                    PIC -(9)9.99.
016100 01  WS-EDIT-COMISION                 PIC -(6)9.99.
016200 01  WS-EDIT-IMPUESTOS                PIC -(6)9.99.
016300 01  WS-EDIT-COSTO                    PIC -(9)9.99.
016400******************************************************************
016500*            LINEA DE ENCABEZADO GENERAL DEL LISTADO             *
016600******************************************************************
016700 01  WS-LINEA-TITULO.
016800     05  FILLER                       PIC X(50) VALUE
016900         'V20C03B - ESTADO DE CUENTA - MOVIMIENTOS FILTRADOS'.
017000     05  FILLER                       PIC X(82) VALUE SPACES.
017100******************************************************************
017200*                LINEAS DEL LISTADO DE TRADES                    *
017300******************************************************************
017400 01  WS-LINEA-TIT-TRADES.
017500     05  FILLER                       PIC X(18) VALUE
017600         'Filtered Trades:'.
017700     05  FILLER                       PIC X(114) VALUE SPACES.
017800*
017900 01  WS-LINEA-ENC-TRADES.
018000     05  FILLER                       PIC X(10) VALUE 'DATE'.
018100     05  FILLER                       PIC X(13) VALUE 'SYMBOL'.
018200     05  FILLER                       PIC X(31) VALUE 'DESCRIPTION'.
018300     05  FILLER                       PIC X(15) VALUE 'QUANTITY'.
018400     05  FILLER                       PIC X(15) VALUE 'PRICE'.
018500     05  FILLER                       PIC X(16) VALUE 'AMOUNT'.
018600     05  FILLER                       PIC X(05) VALUE 'TYPE'.
018700     05  FILLER                       PIC X(13) VALUE 'COMM'.
018800     05  FILLER                       PIC X(13) VALUE 'TAXES'.
018900     05  FILLER                       PIC X(11) VALUE 'TOTAL COST'.
019000*
019100 01  WS-LINEA-TRADES.
019200     05  RPT-TRD-FECHA                PIC X(10).
019300     05  FILLER                       PIC X(01) VALUE SPACE.
019400     05  RPT-TRD-SYMBOL               PIC X(12).
019500     05  FILLER                       PIC X(01) VALUE SPACE.
019600     05  RPT-TRD-DESCRIPCION          PIC X(30).
019700     05  FILLER                       PIC X(01) VALUE SPACE.
019800     05  RPT-TRD-CANTIDAD             PIC -(8)9.9999.
019900     05  FILLER                       PIC X(01) VALUE SPACE.
020000     05  RPT-TRD-PRECIO               PIC -(8)9.9999.
020100     05  FILLER                       PIC X(01) VALUE SPACE.
020200     05  RPT-TRD-MONTO                PIC -(9)9.99.
020300     05  FILLER                       PIC X(01) VALUE SPACE.
020400     05  RPT-TRD-TIPO                 PIC X(04).
020500     05  FILLER                       PIC X(01) VALUE SPACE.
020600     05  RPT-TRD-COMISION             PIC -(6)9.99.
020700     05  FILLER                       PIC X(01) VALUE SPACE.
020800     05  RPT-TRD-IMPUESTOS            PIC -(6)9.99.
020900     05  FILLER                       PIC X(01) VALUE SPACE.
021000     05  RPT-TRD-COSTO-TOTAL          PIC -(9)9.99.
021100     05  FILLER                       PIC X(01) VALUE SPACE.
021200     05  RPT-TRD-MONEDA               PIC X(03).
021300     05  FILLER                       PIC X(02) VALUE SPACES.
021400******************************************************************
021500*             LINEAS DEL LISTADO DE EFECTIVO                     *
021600******************************************************************
021700 01  WS-LINEA-TIT-EFECTIVO.
021800     05  FILLER                       PIC X(28) VALUE
021900         'Filtered Cash Transactions:'.
022000     05  FILLER                       PIC X(104) VALUE SPACES.
022100*
022200 01  WS-LINEA-ENC-EFECTIVO.
022300     05  FILLER                       PIC X(11) VALUE 'DATE'.
022400     05  FILLER                       PIC X(41) VALUE 'DESCRIPTION'.
022500     05  FILLER                       PIC X(17) VALUE 'AMOUNT'.
022600     05  FILLER                       PIC X(22) VALUE 'TYPE'.
022700*
022800 01  WS-LINEA-EFECTIVO.
022900     05  RPT-CSH-FECHA                PIC X(10).
023000     05  FILLER                       PIC X(01) VALUE SPACE.
023100     05  RPT-CSH-DESCRIPCION          PIC X(40).
023200     05  FILLER                       PIC X(01) VALUE SPACE.
023300     05  RPT-CSH-MONTO                PIC -(9)9.99.
023400     05  FILLER                       PIC X(01) VALUE SPACE.
023500     05  RPT-CSH-TIPO                 PIC X(22).
023600     05  FILLER                       PIC X(41) VALUE SPACES.
023700*
023800 PROCEDURE DIVISION.
023900*
024000 MAINLINE.
024100*
024200     PERFORM 1000-INICIO
024300        THRU 1000-INICIO-EXIT
024400*
024500     PERFORM 2000-IMPRIMIR-TRADES
024600        THRU 2000-IMPRIMIR-TRADES-EXIT
024700*
024800     PERFORM 3000-IMPRIMIR-EFECTIVO
024900        THRU 3000-IMPRIMIR-EFECTIVO-EXIT
025000*
025100     PERFORM 6000-FIN
025200        THRU 6000-FIN-EXIT
025300*
025400     STOP RUN.
025500******************************************************************
025600*                         1000-INICIO                            *
025700******************************************************************
025800 1000-INICIO.
025900*
026000     OPEN OUTPUT REPORT-OUT
026100     WRITE REPORT-LINEA FROM WS-LINEA-TITULO
026200         AFTER ADVANCING TOP-OF-FORM
026300*
026400     OPEN INPUT TRADES-FILT-IN
026500     IF  FS-TRADES-IN-OK
026600         SET ABIERTO-TRADES          TO TRUE
026700         PERFORM 2900-LEER-TRADE
026800            THRU 2900-LEER-TRADE-EXIT
026900         IF  NOT FIN-TRADES
027000             SET HAY-TRADES          TO TRUE
027100         END-IF
027200     END-IF
027300*
027400     OPEN INPUT CASHTXN-FILT-IN
027500     IF  FS-CASHTXN-IN-OK
027600         SET ABIERTO-EFECTIVO        TO TRUE
027700         PERFORM 3900-LEER-EFECTIVO
027800            THRU 3900-LEER-EFECTIVO-EXIT
027900         IF  NOT FIN-EFECTIVO
028000             SET HAY-EFECTIVO        TO TRUE
028100         END-IF
028200     END-IF
028300*
028400     .
028500 1000-INICIO-EXIT.
028600     EXIT.
028700******************************************************************
028800*                  2000-IMPRIMIR-TRADES                         *
028900*     REGLA U2-1/U2-2: LOS MONTOS SE IMPRIMEN TAL COMO VIENEN   *
029000*     EN EL REGISTRO; "TOTAL COST" ES EL COSTO SEGUIDO DE UN    *
029100*     ESPACIO Y LA MONEDA.  SECCION OMITIDA SI NO HAY TRADES.   *
029200******************************************************************
029300 2000-IMPRIMIR-TRADES.
029400*
029500     IF  NOT HAY-TRADES
029600         GO TO 2000-IMPRIMIR-TRADES-EXIT
029700     END-IF
029800*
029900     WRITE REPORT-LINEA FROM WS-LINEA-TIT-TRADES
030000     WRITE REPORT-LINEA FROM WS-LINEA-ENC-TRADES
030100*
030200     PERFORM 2100-DETALLE-TRADE
030300        THRU 2100-DETALLE-TRADE-EXIT
030400        UNTIL FIN-TRADES
030500*
030600     .
030700 2000-IMPRIMIR-TRADES-EXIT.
030800     EXIT.
030900******************************************************************
031000*                  2050-FORMATEAR-FECHA-TRADE                   *
031100******************************************************************
031200 2050-FORMATEAR-FECHA-TRADE.
031300*
031400     MOVE TRD-TRADE-DATE-CCYY        TO WS-FECHA-RPT-CCYY
031500     MOVE '-'                        TO WS-FECHA-RPT (5:1)
031600     MOVE TRD-TRADE-DATE-MM          TO WS-FECHA-RPT-MM
031700     MOVE '-'                        TO WS-FECHA-RPT (8:1)
031800     MOVE TRD-TRADE-DATE-DD          TO WS-FECHA-RPT-DD
031900*
032000     .
032100 2050-FORMATEAR-FECHA-TRADE-EXIT.
032200     EXIT.
032300******************************************************************
032400*                  2100-DETALLE-TRADE                            *
032500******************************************************************
032600 2100-DETALLE-TRADE.
032700*
032800     PERFORM 2050-FORMATEAR-FECHA-TRADE
032900        THRU 2050-FORMATEAR-FECHA-TRADE-EXIT
033000*
033100     MOVE TRD-QUANTITY                TO WS-EDIT-CANTIDAD
033200     MOVE TRD-TRADE-PRICE             TO WS-EDIT-PRECIO
033300     MOVE TRD-TRADE-MONEY             TO WS-EDIT-MONTO
033400     MOVE TRD-COMMISSION              TO WS-EDIT-COMISION
033500     MOVE TRD-TAXES                   TO WS-EDIT-IMPUESTOS
033600     MOVE TRD-COST                    TO WS-EDIT-COSTO
033700*
033800     MOVE WS-FECHA-RPT                TO RPT-TRD-FECHA
033900     MOVE TRD-SYMBOL                  TO RPT-TRD-SYMBOL
034000     MOVE TRD-DESCRIPTION             TO RPT-TRD-DESCRIPCION
034100     MOVE WS-EDIT-CANTIDAD            TO RPT-TRD-CANTIDAD
034200     MOVE WS-EDIT-PRECIO              TO RPT-TRD-PRECIO
034300     MOVE WS-EDIT-MONTO               TO RPT-TRD-MONTO
034400     MOVE TRD-BUY-SELL                TO RPT-TRD-TIPO
034500     MOVE WS-EDIT-COMISION            TO RPT-TRD-COMISION
034600     MOVE WS-EDIT-IMPUESTOS           TO RPT-TRD-IMPUESTOS
034700     MOVE WS-EDIT-COSTO               TO RPT-TRD-COSTO-TOTAL
034800     MOVE TRD-CURRENCY                TO RPT-TRD-MONEDA
034900*
035000     WRITE REPORT-LINEA FROM WS-LINEA-TRADES
035100*
035200     ADD 1                            TO CN-TRADES-IMPRESOS
035300*
035400     PERFORM 2900-LEER-TRADE
035500        THRU 2900-LEER-TRADE-EXIT
035600*
035700     .
035800 2100-DETALLE-TRADE-EXIT.
035900     EXIT.
036000******************************************************************
036100*                  2900-LEER-TRADE                               *
036200******************************************************************
036300 2900-LEER-TRADE.
036400*
036500     READ TRADES-FILT-IN
036600         AT END
036700             SET FIN-TRADES           TO TRUE
036800             GO TO 2900-LEER-TRADE-EXIT
036900     END-READ
037000*
037100     .
037200 2900-LEER-TRADE-EXIT.
037300     EXIT.
037400******************************************************************
037500*                  3000-IMPRIMIR-EFECTIVO                       *
037600*     SECCION OMITIDA SI NO HAY MOVIMIENTOS DE EFECTIVO.        *
037700******************************************************************
037800 3000-IMPRIMIR-EFECTIVO.
037900*
038000     IF  NOT HAY-EFECTIVO
038100         GO TO 3000-IMPRIMIR-EFECTIVO-EXIT
038200     END-IF
038300*
038400     WRITE REPORT-LINEA FROM WS-LINEA-TIT-EFECTIVO
038500     WRITE REPORT-LINEA FROM WS-LINEA-ENC-EFECTIVO
038600*
038700     PERFORM 3100-DETALLE-EFECTIVO
038800        THRU 3100-DETALLE-EFECTIVO-EXIT
038900        UNTIL FIN-EFECTIVO
039000*
039100     .
039200 3000-IMPRIMIR-EFECTIVO-EXIT.
039300     EXIT.
039400******************************************************************
039500*                3050-FORMATEAR-FECHA-EFECTIVO                  *
039600******************************************************************
039700 3050-FORMATEAR-FECHA-EFECTIVO.
039800*
039900     MOVE CSH-DATE-CCYY               TO WS-FECHA-RPT-CCYY
040000     MOVE '-'                         TO WS-FECHA-RPT (5:1)
040100     MOVE CSH-DATE-MM                 TO WS-FECHA-RPT-MM
040200     MOVE '-'                         TO WS-FECHA-RPT (8:1)
040300     MOVE CSH-DATE-DD                 TO WS-FECHA-RPT-DD
040400*
040500     .
040600 3050-FORMATEAR-FECHA-EFECTIVO-EXIT.
040700     EXIT.
040800******************************************************************
040900*                3100-DETALLE-EFECTIVO                           *
041000******************************************************************
041100 3100-DETALLE-EFECTIVO.
041200*
041300     PERFORM 3050-FORMATEAR-FECHA-EFECTIVO
041400        THRU 3050-FORMATEAR-FECHA-EFECTIVO-EXIT
041500*
041600     MOVE CSH-AMOUNT                  TO WS-EDIT-MONTO
041700*
041800     MOVE WS-FECHA-RPT                TO RPT-CSH-FECHA
041900     MOVE CSH-DESCRIPTION             TO RPT-CSH-DESCRIPCION
042000     MOVE WS-EDIT-MONTO               TO RPT-CSH-MONTO
042100     MOVE CSH-TYPE                    TO RPT-CSH-TIPO
042200*
042300     WRITE REPORT-LINEA FROM WS-LINEA-EFECTIVO
042400*
042500     ADD 1                            TO CN-EFECTIVO-IMPRESOS
042600*
042700     PERFORM 3900-LEER-EFECTIVO
042800        THRU 3900-LEER-EFECTIVO-EXIT
042900*
043000     .
043100 3100-DETALLE-EFECTIVO-EXIT.
043200     EXIT.
043300******************************************************************
043400*                3900-LEER-EFECTIVO                              *
043500******************************************************************
043600 3900-LEER-EFECTIVO.
043700*
043800     READ CASHTXN-FILT-IN
043900         AT END
044000             SET FIN-EFECTIVO          TO TRUE
044100             GO TO 3900-LEER-EFECTIVO-EXIT
044200     END-READ
044300*
044400     .
044500 3900-LEER-EFECTIVO-EXIT.
044600     EXIT.
044700******************************************************************
044800*                         6000-FIN                               *
044900******************************************************************
045000 6000-FIN.
045100*
045200     IF  ABIERTO-TRADES
045300         CLOSE TRADES-FILT-IN
045400     END-IF
045500     IF  ABIERTO-EFECTIVO
045600         CLOSE CASHTXN-FILT-IN
045700     END-IF
045800     CLOSE REPORT-OUT
045900*
046000     DISPLAY 'V20C03B - TRADES IMPRESOS   : ' CN-TRADES-IMPRESOS
046100     DISPLAY 'V20C03B - EFECTIVO IMPRESOS  : ' CN-EFECTIVO-IMPRESOS
046200*
046300     .
046400 6000-FIN-EXIT.
046500     EXIT.
