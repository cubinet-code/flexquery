000100******************************************************************
000200*                                                                *
000300*  COPY:        V20WC09                                         *
000400*                                                                *
000500*  APLICACION:  VALORES Y CUSTODIA - PROCESOS BATCH              *
000600*                                                                *
000700*  CONTENIDO:   TABLA DE TRADUCCION CODIGO DE ACTIVIDAD DEL      *
000800*               ESTADO DE FONDOS -> TIPO DE MOVIMIENTO PARQET.   *
000900*               SOLO LLEVA LOS CODIGOS QUE SI GENERAN MOVIMIENTO *
001000*               (VER REGLA U3-3/U3-4 DEL INSTRUCTIVO DE CONVER-  *
001100*               SION); OFEE, FRTAX, DEP, WITH Y CUALQUIER OTRO   *
001200*               CODIGO NO LISTADO AQUI SE DESCARTAN EN V20C04B   *
001300*               SIN CONSULTAR ESTA TABLA.                        *
001400*                                                                *
001500*               SE INICIALIZA POR REDEFINES DE LITERALES (Y NO   *
001600*               POR VALUE EN CADA ENTRADA DE LA OCCURS) PORQUE   *
001700*               EL COMPILADOR DE ESTE SHOP NO ACEPTA VALUE SOBRE *
001800*               ITEMS CON OCCURS.                                *
001900******************************************************************
002000*    FECHA       INIC  TICKET         DESCRIPCION
002100*    ----------  ----  -------------  ------------------------
002200*    01/06/2009  CZ    SOL-09-0188    CREACION DE LA TABLA
002300******************************************************************
002400 01  CT-TABLA-ACTIVIDAD-DATOS.
002500     05  FILLER                      PIC X(06) VALUE 'BUY'.
002600     05  FILLER                      PIC X(11) VALUE 'Buy'.
002700     05  FILLER                      PIC X(06) VALUE 'SELL'.
002800     05  FILLER                      PIC X(11) VALUE 'Sell'.
002900     05  FILLER                      PIC X(06) VALUE 'DIV'.
003000     05  FILLER                      PIC X(11) VALUE 'Dividend'.
003100     05  FILLER                      PIC X(06) VALUE 'CINT'.
003200     05  FILLER                      PIC X(11) VALUE 'Interest'.
003300     05  FILLER                      PIC X(06) VALUE 'DINT'.
003400     05  FILLER                      PIC X(11) VALUE 'Interest'.
003500 01  CT-TABLA-ACTIVIDAD REDEFINES CT-TABLA-ACTIVIDAD-DATOS.
003600     05  CT-ACTIVIDAD-ENTRADA OCCURS 5 TIMES.
003700         10  CT-ACT-CODIGO           PIC X(06).
003800         10  CT-ACT-TIPO-PARQET      PIC X(11).
